000100******************************************************************        
000200*              C O P Y   E Q A D V 0 1                          *         
000300*   APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                *         
000400*   DESCRIPCION : LAYOUT DEL REGISTRO DE ESTADISTICAS          *          
000500*                 AVANZADAS (20 METRICAS), SALIDA DEL          *          
000600*                 PROGRAMA EQP2C01.                             *         
000700*   PROGRAMADOR : E. RAMIREZ (PEDR)           FECHA 14/03/2024 *          
000800******************************************************************        
000900*    2024-03-14 PEDR TCK-55010 VERSION INICIAL DEL COPY         *         
001000*    2024-05-09 PEDR TCK-55060 SE AGREGA VISTA EN TABLA PARA    *         
001100*                 EL ARMADO DEL REPORTE COLUMNAR EQRPT01        *         
001200******************************************************************        
001300*  TODOS LOS CAMPOS COMPARTEN LA MISMA PICTURE (S9(4)V9(3)) PARA*         
001400*  QUE EQADV01-TABLA PUEDA RECORRERLOS EN UN SOLO CICLO AL      *         
001500*  ESCRIBIR EL ENCABEZADO Y EL DETALLE DEL REPORTE.             *         
001600******************************************************************        
001700 01  EQA-REGISTRO-AVANZADO.                                               
001800     02  EQA-PPG                    PIC S9(04)V9(03).                     
001900     02  EQA-PAPG                   PIC S9(04)V9(03).                     
002000     02  EQA-ORTG                   PIC S9(04)V9(03).                     
002100     02  EQA-DRTG                   PIC S9(04)V9(03).                     
002200     02  EQA-NRTG                   PIC S9(04)V9(03).                     
002300     02  EQA-ASTPG                  PIC S9(04)V9(03).                     
002400     02  EQA-AST-PCT                PIC S9(04)V9(03).                     
002500     02  EQA-AST-TOV                PIC S9(04)V9(03).                     
002600     02  EQA-DRBPG                  PIC S9(04)V9(03).                     
002700     02  EQA-ORBPG                  PIC S9(04)V9(03).                     
002800     02  EQA-TRBPG                  PIC S9(04)V9(03).                     
002900     02  EQA-DRB-PCT                PIC S9(04)V9(03).                     
003000     02  EQA-ORB-PCT                PIC S9(04)V9(03).                     
003100     02  EQA-TRB-PCT                PIC S9(04)V9(03).                     
003200     02  EQA-TOV-PCT                PIC S9(04)V9(03).                     
003300     02  EQA-EFG-PCT                PIC S9(04)V9(03).                     
003400     02  EQA-TSA                    PIC S9(04)V9(03).                     
003500     02  EQA-TS-PCT                 PIC S9(04)V9(03).                     
003600     02  EQA-PACE                   PIC S9(04)V9(03).                     
003700     02  EQA-TIE                    PIC S9(04)V9(03).                     
003800     02  FILLER                     PIC X(10).                            
003900******************************************************************        
004000*    VISTA EN TABLA DE LAS 20 METRICAS, MISMO ORDEN QUE ARRIBA, *         
004100*    USADA POR 410-ESCRIBE-REPORTE PARA EDITAR CADA COLUMNA SIN *         
004200*    ESCRIBIR VEINTE PARRAFOS DE MOVE REPETIDOS.                *         
004300******************************************************************        
004400 01  EQA-REGISTRO-TABLA REDEFINES EQA-REGISTRO-AVANZADO.                  
004500     02  EQA-METRICA                PIC S9(04)V9(03) OCCURS 20.           
004600     02  FILLER                     PIC X(10).                            
