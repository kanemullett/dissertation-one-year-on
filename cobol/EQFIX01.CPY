000100******************************************************************        
000200*              C O P Y   E Q F I X 0 1                          *         
000300*   APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                *         
000400*   DESCRIPCION : LAYOUT DEL REGISTRO DE PARTIDO (FIXTURE),    *          
000500*                 SALIDA DEL PROGRAMA EQP3C01.                  *         
000600*   PROGRAMADOR : E. RAMIREZ (PEDR)           FECHA 22/03/2024 *          
000700******************************************************************        
000800*    2024-03-22 PEDR TCK-55025 VERSION INICIAL DEL COPY         *         
000900*    2024-04-18 PEDR TCK-55038 ASISTENCIA PASA DE X(10) A 9(06) *         
001000*                 (SE LIMPIA DE COMAS ANTES DE GRABAR)          *         
001100******************************************************************        
001200 01  EQF-REGISTRO-PARTIDO.                                                
001300     02  EQF-FECHA                  PIC X(12).                            
001400     02  EQF-HORA-INICIO            PIC X(07).                            
001500     02  EQF-EQUIPO-VISITA          PIC X(25).                            
001600     02  EQF-PUNTOS-VISITA          PIC 9(03).                            
001700     02  EQF-EQUIPO-LOCAL           PIC X(25).                            
001800     02  EQF-PUNTOS-LOCAL           PIC 9(03).                            
001900     02  EQF-ASISTENCIA             PIC 9(06).                            
002000     02  FILLER                     PIC X(09).                            
