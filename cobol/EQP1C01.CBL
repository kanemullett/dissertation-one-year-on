000100******************************************************************        
000200* FECHA       : 14/03/1986                                       *        
000300* PROGRAMADOR : EDGAR DAVID RUIZ CASTILLO (EDRC)                 *        
000400* APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                   *        
000500* PROGRAMA    : EQP1C01                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LEE LA TABLA CRUDA DE TOTALES DE EQUIPO Y RIVAL  *        
000800*             : (UNA LINEA DE ENCABEZADO MAS LAS FILAS DE LA     *        
000900*             : TEMPORADA), EXTRAE LA FILA DEL EQUIPO (LINEA 2)  *        
001000*             : Y LA FILA DEL RIVAL (LINEA 6), QUITA LA ETIQUETA *        
001100*             : DE FILA, NORMALIZA LOS DECIMALES QUE VIENEN SIN  *        
001200*             : CERO A LA IZQUIERDA Y GRABA DOS REGISTROS DE     *        
001300*             : TOTALES DE TEMPORADA (EQTOT01).                  *        
001400* ARCHIVOS    : RAWSTATS=E, SEATOT=S                             *        
001500* ACCION (ES) : E=EXTRAE                                         *        
001600* PROGRAMA(S) : NO APLICA                                        *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.     EQP1C01.                                                 
002000 AUTHOR.         EDGAR DAVID RUIZ CASTILLO.                               
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - LIGA DE BALONCESTO.           
002200 DATE-WRITTEN.   14/03/1986.                                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.                
002500******************************************************************        
002600*                   B I T A C O R A   D E   C A M B I O S        *        
002700******************************************************************        
002800*  14/03/1986  EDRC  TCK-55010  VERSION INICIAL, EXTRAE FILA DE  *        
002900*                      EQUIPO Y RIVAL DE LA TABLA CRUDA          *        
003000*  02/07/1986  EDRC  TCK-55012  SE AGREGA NORMALIZACION DE       *        
003100*                      DECIMALES SIN CERO A LA IZQUIERDA         *        
003200*  19/11/1987  MAGT  TCK-55018  CORRIGE TOKENIZADO CUANDO LA     *        
003300*                      FILA TRAE DOBLE ESPACIO ENTRE CAMPOS      *        
003400*  23/05/1989  EDRC  TCK-55023  SE AGREGAN ESTADISTICAS DE       *        
003500*                      REGISTROS LEIDOS Y ESCRITOS AL FINALIZAR  *        
003600*  08/02/1991  JLCH  TCK-55029  VALIDA QUE LA TABLA TRAIGA AL    *        
003700*                      MENOS 6 LINEAS ANTES DE EXTRAER           *        
003800*  17/09/1993  MAGT  TCK-55034  ESTANDARIZA MENSAJES DE ERROR A  *        
003900*                      CONSOLA SEGUN NUEVO MANUAL DE ESTILO      *        
004000*  30/01/1995  EDRC  TCK-55037  AJUSTA LONGITUD DE CAMPO TEAM-   *        
004100*                      ABBREV RECIBIDO POR SYSIN A X(03)         *        
004200*  11/06/1996  RPNB  TCK-55042  SE AGREGA SWITCH UPSI-0 DE TRAZA *        
004300*                      PARA DIAGNOSTICO EN PRODUCCION            *        
004400*  04/12/1998  EDRC  TCK-55049  AJUSTE DE SIGLO: SEASON-YEAR SE  *        
004500*                      RECIBE COMPLETO (4 DIGITOS) DESDE SYSIN,  *        
004600*                      YA NO SE INFIERE EL SIGLO                *         
004700*  26/02/1999  JLCH  TCK-55050  VALIDACION Y2K DE LA FECHA DE    *        
004800*                      CORRIDA TOMADA DEL SISTEMA OPERATIVO      *        
004900*  15/08/2003  MAGT  TCK-55058  PERMITE HASTA 20 LINEAS EN LA    *        
005000*                      TABLA (ANTES TOPABA EN 10)                *        
005100*  09/01/2008  EDRC  TCK-55065  CORRIGE ABREVIATURA DE RIVAL A   *        
005200*                      "OPP" PARA CALCE CON EQP2C01              *        
005300*  14/03/2024  PEDR  TCK-55010  REVISION GENERAL, SE DOCUMENTA   *        
005400*                      FORMATO DE TABLA Y SE AGREGA ENCABEZADO   *        
005500*  03/06/2024  PEDR  TCK-55063  CORRIGE MOVE DE TOKEN A CAMPO    *        
005600*                      NUMERICO: EL RELLENO DE ESPACIOS A LA     *        
005700*                      DERECHA DEL TOKEN DESALINEABA EL DATO,    *        
005800*                      AHORA SE MUEVE POR LA LONGITUD REAL       *        
005900*  03/06/2024  PEDR  TCK-55066  ESTANDARIZA LOS CICLOS A PERFORM *        
006000*                      DE PARRAFO SEGUN NUEVO MANUAL DE ESTILO   *        
006010*  09/08/2026  PEDR  TCK-55068  QUITA DE SPECIAL-NAMES LA        *        
006020*                      CLAUSULA C01 IS TOP-OF-FORM, QUE NUNCA SE *        
006030*                      USO (NO HAY WRITE ADVANCING EN EL         *        
006040*                      PROGRAMA); WKS-LON-TOKEN PASA A NIVEL 77  *        
006050*                      POR SER CAMPO DE TRABAJO INDEPENDIENTE    *        
006100******************************************************************        
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     UPSI-0 IS WKS-SW-TRAZA                                               
006600     CLASS DIGITOS IS "0" THRU "9".                                       
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000******************************************************************        
007100*              A R C H I V O S   D E   E N T R A D A             *        
007200******************************************************************        
007300     SELECT RAWSTATS ASSIGN TO RAWSTATS                                   
007400            ORGANIZATION  IS LINE SEQUENTIAL                              
007500            FILE STATUS   IS FS-RAWSTATS.                                 
007600******************************************************************        
007700*              A R C H I V O S   D E   S A L I D A               *        
007800******************************************************************        
007900     SELECT SEATOT    ASSIGN TO SEATOT                                    
008000            ORGANIZATION  IS SEQUENTIAL                                   
008100            FILE STATUS   IS FS-SEATOT.                                   
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*1 -->TABLA CRUDA DE TOTALES DE EQUIPO Y RIVAL (TEXTO LIBRE)              
008600 FD  RAWSTATS                                                             
008700     RECORD CONTAINS 1 TO 200 CHARACTERS.                                 
008800 01  REG-RAWSTATS                  PIC X(200).                            
008900                                                                          
009000*2 -->TOTALES DE TEMPORADA (EQUIPO O RIVAL)                               
009100 FD  SEATOT.                                                              
009200     COPY EQTOT01.                                                        
009300                                                                          
009400 WORKING-STORAGE SECTION.                                                 
009500******************************************************************        
009600*           RECURSOS DE VALIDACION DE FILE STATUS                *        
009700******************************************************************        
009800 01  WKS-FS-STATUS.                                                       
009900     02  FS-RAWSTATS               PIC 9(02) VALUE ZEROS.                 
010000     02  FS-SEATOT                 PIC 9(02) VALUE ZEROS.                 
010100******************************************************************        
010200*              C A M P O S    D E    T R A B A J O               *        
010300******************************************************************        
010400 01  WKS-CAMPOS-DE-TRABAJO.                                               
010500     02  WKS-PROGRAMA              PIC X(08) VALUE "EQP1C01".             
010600*--> PARAMETRO DE CORRIDA, RECIBIDO DESDE SYSIN                           
010700     02  WKS-PARM-ENTRADA.                                                
010800         03  WKS-PARM-TEAM-ABBREV  PIC X(03).                             
010900         03  WKS-PARM-SEASON-YEAR  PIC X(04).                             
011000*--> CONTADORES Y SUBINDICES (TODOS COMP POR SER ACUMULADORES)            
011100 01  WKS-CONTADORES.                                                      
011200     02  WKS-NUM-LINEAS            PIC 9(02) COMP VALUE ZERO.             
011300     02  WKS-INDICE-LINEA          PIC 9(02) COMP VALUE ZERO.             
011400     02  WKS-SUB-TOKEN             PIC 9(02) COMP VALUE ZERO.             
011500     02  WKS-PUNTERO               PIC 9(03) COMP VALUE ZERO.             
011600     02  WKS-REG-LEIDOS            PIC 9(05) COMP VALUE ZERO.             
011700     02  WKS-REG-ESCRITOS          PIC 9(05) COMP VALUE ZERO.             
011800*--> SWITCHES DE CONTROL                                                  
011900 01  WKS-FLAGS.                                                           
012000     02  WKS-FIN-RAWSTATS          PIC 9(01) VALUE ZEROS.                 
012100         88  FIN-RAWSTATS                     VALUE 1.                    
012200******************************************************************        
012300*       T A B L A   D E   L I N E A S   D E   L A   T A B L A    *        
012400*       CRUDA (SE CARGA COMPLETA ANTES DE EXTRAER LAS FILAS)     *        
012500******************************************************************        
012600 01  WKS-TABLA-LINEAS.                                                    
012700     02  WKS-LINEA OCCURS 20 TIMES PIC X(200).                            
012800******************************************************************        
012900*       FILA DE TRABAJO Y SU TOKENIZADO POSICIONAL               *        
013000******************************************************************        
013100 01  WKS-FILA-TRABAJO.                                                    
013200     02  WKS-FILA-TEXTO            PIC X(200).                            
013300     02  WKS-TABLA-TOKENS.                                                
013400         03  WKS-TOKEN OCCURS 24 TIMES PIC X(10).                         
013500******************************************************************        
013600*    VISTA DE CARACTERES DE LA FILA DE TRABAJO, USADA PARA       *        
013700*    LOCALIZAR EL PRIMER CARACTER NO-ESPACIO (ETIQUETA DE FILA)  *        
013800*    Y EL ULTIMO CARACTER OCUPADO (LONGITUD EFECTIVA)            *        
013900******************************************************************        
014000 01  WKS-LINEA-CARACTERES REDEFINES WKS-FILA-TRABAJO.                     
014100     02  WKS-CARACTER OCCURS 200 TIMES PIC X(01).                         
014200     02  FILLER                    PIC X(40).                             
014300******************************************************************        
014400*    BUFFER DE NORMALIZACION DE DECIMALES. SE ARMA EL TEXTO      *        
014500*    "D.DDD" SIN EL PUNTO (4 DIGITOS) Y LA VISTA NUMERICA LO     *        
014600*    REINTERPRETA COMO 9V9(03) SIN VOLVER A ALINEAR EL PUNTO.    *        
014700******************************************************************        
014800 01  WKS-PCT-BUFFER.                                                      
014900     02  WKS-PCT-DIGITOS           PIC X(04).                             
015000 01  WKS-PCT-BUFFER-NUM REDEFINES WKS-PCT-BUFFER.                         
015100     02  WKS-PCT-VALOR             PIC 9V9(03).                           
015200 01  WKS-PCT-ENTRADA               PIC X(10).                             
015300 01  WKS-PCT-NORMALIZADO           PIC X(10).                             
015400******************************************************************        
015500*    LONGITUD REAL DEL TOKEN (SIN RELLENO DE ESPACIOS), USADA    *        
015600*    PARA QUE EL MOVE A CAMPO NUMERICO ALINEE POR EL DIGITO      *        
015700*    MENOS SIGNIFICATIVO Y NO POR EL RELLENO DE LA DERECHA       *        
015800******************************************************************        
015900 77  WKS-LON-TOKEN                 PIC 9(02) COMP VALUE ZERO.             
016000******************************************************************        
016100*    FECHA DE CORRIDA TOMADA DEL SISTEMA, DESCOMPUESTA PARA EL   *        
016200*    MENSAJE DE ENCABEZADO DEL LISTADO DE ESTADISTICAS           *        
016300******************************************************************        
016400 01  WKS-FECHA-SISTEMA             PIC 9(06).                             
016500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
016600     02  WKS-ANIO-SIS              PIC 9(02).                             
016700     02  WKS-MES-SIS               PIC 9(02).                             
016800     02  WKS-DIA-SIS               PIC 9(02).                             
016900                                                                          
017000 PROCEDURE DIVISION.                                                      
017100******************************************************************        
017200*               S E C C I O N    P R I N C I P A L               *        
017300******************************************************************        
017400 000-MAIN SECTION.                                                        
017500     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E        
017600     PERFORM 120-LEE-PARAMETRO        THRU 120-LEE-PARAMETRO-E            
017700     PERFORM 200-LEE-Y-CARGA-TABLA    THRU 200-LEE-Y-CARGA-TABLA-E        
017800                                                                          
017900     MOVE 2                 TO WKS-INDICE-LINEA                           
018000     MOVE WKS-PARM-TEAM-ABBREV TO EQT-TEAM-ABBREV                         
018100     PERFORM 300-EXTRAE-FILA          THRU 300-EXTRAE-FILA-E              
018200     PERFORM 400-ESCRIBE-SEATOT       THRU 400-ESCRIBE-SEATOT-E           
018300                                                                          
018400     MOVE 6                 TO WKS-INDICE-LINEA                           
018500     MOVE "OPP"              TO EQT-TEAM-ABBREV                           
018600     PERFORM 300-EXTRAE-FILA          THRU 300-EXTRAE-FILA-E              
018700     PERFORM 400-ESCRIBE-SEATOT       THRU 400-ESCRIBE-SEATOT-E           
018800                                                                          
018900     PERFORM 900-ESTADISTICAS         THRU 900-ESTADISTICAS-E             
019000     PERFORM 800-CIERRA-ARCHIVOS      THRU 800-CIERRA-ARCHIVOS-E          
019100     STOP RUN.                                                            
019200 000-MAIN-E. EXIT.                                                        
019300                                                                          
019400 110-APERTURA-ARCHIVOS SECTION.                                           
019500     OPEN INPUT  RAWSTATS                                                 
019600          OUTPUT SEATOT                                                   
019700     IF FS-RAWSTATS NOT = 0 OR FS-SEATOT NOT = 0                          
019800        DISPLAY "EQP1C01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE          
019900        DISPLAY "   FS-RAWSTATS: " FS-RAWSTATS UPON CONSOLE               
020000        DISPLAY "   FS-SEATOT  : " FS-SEATOT   UPON CONSOLE               
020100        MOVE 91 TO RETURN-CODE                                            
020200        STOP RUN                                                          
020300     END-IF.                                                              
020400 110-APERTURA-ARCHIVOS-E. EXIT.                                           
020500                                                                          
020600*-----> TOMA TEAM-ABBREV/SEASON-YEAR DE SYSIN (PARM DE CORRIDA)           
020700 120-LEE-PARAMETRO SECTION.                                               
020800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
020900     ACCEPT WKS-FECHA-SISTEMA FROM DATE                                   
021000     IF WKS-SW-TRAZA                                                      
021100        DISPLAY "EQP1C01 - PARAMETRO: " WKS-PARM-ENTRADA                  
021200                 UPON CONSOLE                                             
021300     END-IF.                                                              
021400 120-LEE-PARAMETRO-E. EXIT.                                               
021500                                                                          
021600******************************************************************        
021700*    C A R G A   D E   L A   T A B L A   C R U D A   E N   W S   *        
021800******************************************************************        
021900 200-LEE-Y-CARGA-TABLA SECTION.                                           
022000     PERFORM 210-LEE-RAWSTATS THRU 210-LEE-RAWSTATS-E                     
022100     PERFORM 205-ACUMULA-LINEA THRU 205-ACUMULA-LINEA-E                   
022200             UNTIL FIN-RAWSTATS OR WKS-NUM-LINEAS = 20                    
022300     IF WKS-NUM-LINEAS < 6                                                
022400        DISPLAY "EQP1C01 - LA TABLA TRAE MENOS DE 6 LINEAS"               
022500                UPON CONSOLE                                              
022600        PERFORM 800-CIERRA-ARCHIVOS THRU 800-CIERRA-ARCHIVOS-E            
022700        MOVE 91 TO RETURN-CODE                                            
022800        STOP RUN                                                          
022900     END-IF.                                                              
023000 200-LEE-Y-CARGA-TABLA-E. EXIT.                                           
023100                                                                          
023200*-----> ACUMULA UNA LINEA MAS EN LA TABLA Y LEE LA SIGUIENTE              
023300 205-ACUMULA-LINEA SECTION.                                               
023400     ADD 1 TO WKS-NUM-LINEAS                                              
023500     MOVE REG-RAWSTATS TO WKS-LINEA (WKS-NUM-LINEAS)                      
023600     PERFORM 210-LEE-RAWSTATS THRU 210-LEE-RAWSTATS-E.                    
023700 205-ACUMULA-LINEA-E. EXIT.                                               
023800                                                                          
023900 210-LEE-RAWSTATS SECTION.                                                
024000     READ RAWSTATS                                                        
024100          AT END SET FIN-RAWSTATS TO TRUE                                 
024200     END-READ                                                             
024300     IF NOT FIN-RAWSTATS                                                  
024400        ADD 1 TO WKS-REG-LEIDOS                                           
024500     END-IF.                                                              
024600 210-LEE-RAWSTATS-E. EXIT.                                                
024700                                                                          
024800******************************************************************        
024900*   E X T R A E   U N A   F I L A   D E   D A T O S   ( E Q U I- *        
025000*   P O   O   R I V A L )   Y   L A   C O N V I E R T E   E N    *        
025100*   U N   R E G I S T R O   D E   T O T A L E S   D E   T E M P  *        
025200******************************************************************        
025300 300-EXTRAE-FILA SECTION.                                                 
025400     MOVE WKS-LINEA (WKS-INDICE-LINEA) TO WKS-FILA-TEXTO                  
025500     PERFORM 310-TOKENIZA-FILA   THRU 310-TOKENIZA-FILA-E                 
025600     MOVE WKS-PARM-SEASON-YEAR   TO EQT-SEASON-YEAR                       
025700                                                                          
025800*--> SI EL TOKEN 2 (JUEGOS) NO ES NUMERICO LA FILA NO ES VALIDA           
025900     IF WKS-TOKEN (2) (1:1) NOT IS DIGITOS                                
026000        DISPLAY "EQP1C01 - FILA " WKS-INDICE-LINEA                        
026100                " NO TIENE FORMATO NUMERICO, SE GRABA TAL CUAL"           
026200                UPON CONSOLE                                              
026300     END-IF                                                               
026400*--> TOKEN 1 ES LA ETIQUETA DE FILA ("Team"/"Opponent"), SE OMITE         
026500*--> CADA TOKEN NUMERICO SE MUEVE POR SU LONGITUD REAL (315), NO *        
026600*--> POR EL ANCHO DEL CAMPO, PUES EL RELLENO A LA DERECHA        *        
026700*--> DESALINEARIA EL MOVE NUMERICO (ESTE ALINEA POR EL DIGITO    *        
026800*--> MENOS SIGNIFICATIVO DEL CAMPO DECLARADO, NO POR EL DATO)    *        
026900     MOVE 2  TO WKS-SUB-TOKEN                                             
027000     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
027100     MOVE WKS-TOKEN (2)  (1:WKS-LON-TOKEN) TO EQT-GAMES                   
027200     MOVE 3  TO WKS-SUB-TOKEN                                             
027300     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
027400     MOVE WKS-TOKEN (3)  (1:WKS-LON-TOKEN) TO EQT-MINUTES                 
027500     MOVE 4  TO WKS-SUB-TOKEN                                             
027600     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
027700     MOVE WKS-TOKEN (4)  (1:WKS-LON-TOKEN) TO EQT-FG-MADE                 
027800     MOVE 5  TO WKS-SUB-TOKEN                                             
027900     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
028000     MOVE WKS-TOKEN (5)  (1:WKS-LON-TOKEN) TO EQT-FG-ATT                  
028100     MOVE WKS-TOKEN (6)  TO WKS-PCT-ENTRADA                               
028200     PERFORM 320-NORMALIZA-DECIMAL THRU 320-NORMALIZA-DECIMAL-E           
028300     MOVE WKS-PCT-VALOR  TO EQT-FG-PCT                                    
028400                                                                          
028500     MOVE 7  TO WKS-SUB-TOKEN                                             
028600     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
028700     MOVE WKS-TOKEN (7)  (1:WKS-LON-TOKEN) TO EQT-P3-MADE                 
028800     MOVE 8  TO WKS-SUB-TOKEN                                             
028900     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
029000     MOVE WKS-TOKEN (8)  (1:WKS-LON-TOKEN) TO EQT-P3-ATT                  
029100     MOVE WKS-TOKEN (9)  TO WKS-PCT-ENTRADA                               
029200     PERFORM 320-NORMALIZA-DECIMAL THRU 320-NORMALIZA-DECIMAL-E           
029300     MOVE WKS-PCT-VALOR  TO EQT-P3-PCT                                    
029400                                                                          
029500     MOVE 10 TO WKS-SUB-TOKEN                                             
029600     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
029700     MOVE WKS-TOKEN (10) (1:WKS-LON-TOKEN) TO EQT-P2-MADE                 
029800     MOVE 11 TO WKS-SUB-TOKEN                                             
029900     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
030000     MOVE WKS-TOKEN (11) (1:WKS-LON-TOKEN) TO EQT-P2-ATT                  
030100     MOVE WKS-TOKEN (12) TO WKS-PCT-ENTRADA                               
030200     PERFORM 320-NORMALIZA-DECIMAL THRU 320-NORMALIZA-DECIMAL-E           
030300     MOVE WKS-PCT-VALOR  TO EQT-P2-PCT                                    
030400                                                                          
030500     MOVE 13 TO WKS-SUB-TOKEN                                             
030600     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
030700     MOVE WKS-TOKEN (13) (1:WKS-LON-TOKEN) TO EQT-FT-MADE                 
030800     MOVE 14 TO WKS-SUB-TOKEN                                             
030900     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
031000     MOVE WKS-TOKEN (14) (1:WKS-LON-TOKEN) TO EQT-FT-ATT                  
031100     MOVE WKS-TOKEN (15) TO WKS-PCT-ENTRADA                               
031200     PERFORM 320-NORMALIZA-DECIMAL THRU 320-NORMALIZA-DECIMAL-E           
031300     MOVE WKS-PCT-VALOR  TO EQT-FT-PCT                                    
031400                                                                          
031500     MOVE 16 TO WKS-SUB-TOKEN                                             
031600     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
031700     MOVE WKS-TOKEN (16) (1:WKS-LON-TOKEN) TO EQT-OREB                    
031800     MOVE 17 TO WKS-SUB-TOKEN                                             
031900     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
032000     MOVE WKS-TOKEN (17) (1:WKS-LON-TOKEN) TO EQT-DREB                    
032100     MOVE 18 TO WKS-SUB-TOKEN                                             
032200     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
032300     MOVE WKS-TOKEN (18) (1:WKS-LON-TOKEN) TO EQT-TREB                    
032400     MOVE 19 TO WKS-SUB-TOKEN                                             
032500     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
032600     MOVE WKS-TOKEN (19) (1:WKS-LON-TOKEN) TO EQT-ASSISTS                 
032700     MOVE 20 TO WKS-SUB-TOKEN                                             
032800     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
032900     MOVE WKS-TOKEN (20) (1:WKS-LON-TOKEN) TO EQT-STEALS                  
033000     MOVE 21 TO WKS-SUB-TOKEN                                             
033100     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
033200     MOVE WKS-TOKEN (21) (1:WKS-LON-TOKEN) TO EQT-BLOCKS                  
033300     MOVE 22 TO WKS-SUB-TOKEN                                             
033400     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
033500     MOVE WKS-TOKEN (22) (1:WKS-LON-TOKEN) TO EQT-TURNOVERS               
033600     MOVE 23 TO WKS-SUB-TOKEN                                             
033700     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
033800     MOVE WKS-TOKEN (23) (1:WKS-LON-TOKEN) TO EQT-FOULS                   
033900     MOVE 24 TO WKS-SUB-TOKEN                                             
034000     PERFORM 315-LONGITUD-TOKEN THRU 315-LONGITUD-TOKEN-E                 
034100     MOVE WKS-TOKEN (24) (1:WKS-LON-TOKEN) TO EQT-POINTS.                 
034200 300-EXTRAE-FILA-E. EXIT.                                                 
034300                                                                          
034400******************************************************************        
034500*   L O N G I T U D   R E A L   D E L   T O K E N                *        
034600*   CUENTA HACIA ATRAS DESDE LA POSICION 10 HASTA ENCONTRAR UN   *        
034700*   CARACTER QUE NO SEA ESPACIO. EL MOVE NUMERICO POSTERIOR      *        
034800*   DEBE USAR ESTA LONGITUD Y NO EL ANCHO DEL CAMPO, PUES UN     *        
034900*   MOVE ALFANUMERICO-A-NUMERICO ALINEA POR EL PUNTO DECIMAL     *        
035000*   IMPLICITO AL FINAL DEL CAMPO DECLARADO, NO POR EL DATO.      *        
035100******************************************************************        
035200 315-LONGITUD-TOKEN SECTION.                                              
035300     MOVE 10 TO WKS-LON-TOKEN                                             
035400     PERFORM 316-RETROCEDE-TOKEN THRU 316-RETROCEDE-TOKEN-E               
035500             UNTIL WKS-LON-TOKEN = 0                                      
035600                OR WKS-TOKEN (WKS-SUB-TOKEN) (WKS-LON-TOKEN:1)            
035700                   NOT = SPACE                                            
035800     IF WKS-LON-TOKEN = 0                                                 
035900        MOVE 1 TO WKS-LON-TOKEN                                           
036000     END-IF.                                                              
036100 315-LONGITUD-TOKEN-E. EXIT.                                              
036200                                                                          
036300*-----> RETROCEDE UNA POSICION EN EL TOKEN MIENTRAS SEA ESPACIO           
036400 316-RETROCEDE-TOKEN SECTION.                                             
036500     SUBTRACT 1 FROM WKS-LON-TOKEN.                                       
036600 316-RETROCEDE-TOKEN-E. EXIT.                                             
036700                                                                          
036800******************************************************************        
036900*   T O K E N I Z A D O   P O S I C I O N A L   D E   F I L A    *        
037000*   SE RECORRE LA FILA CON UNSTRING Y PUNTERO, UN TOKEN POR      *        
037100*   ITERACION, HASTA COMPLETAR LAS 24 POSICIONES ESPERADAS       *        
037200******************************************************************        
037300 310-TOKENIZA-FILA SECTION.                                               
037400     MOVE SPACES  TO WKS-TABLA-TOKENS                                     
037500     MOVE 1       TO WKS-PUNTERO                                          
037600     PERFORM 312-EXTRAE-UN-TOKEN THRU 312-EXTRAE-UN-TOKEN-E               
037700             VARYING WKS-SUB-TOKEN FROM 1 BY 1                            
037800             UNTIL WKS-SUB-TOKEN > 24.                                    
037900 310-TOKENIZA-FILA-E. EXIT.                                               
038000                                                                          
038100*-----> EXTRAE UN TOKEN DE LA FILA Y AVANZA EL PUNTERO                    
038200 312-EXTRAE-UN-TOKEN SECTION.                                             
038300     UNSTRING WKS-FILA-TEXTO DELIMITED BY ALL SPACE                       
038400             INTO WKS-TOKEN (WKS-SUB-TOKEN)                               
038500             WITH POINTER WKS-PUNTERO                                     
038600     END-UNSTRING.                                                        
038700 312-EXTRAE-UN-TOKEN-E. EXIT.                                             
038800                                                                          
038900******************************************************************        
039000*   N O R M A L I Z A C I O N   D E   D E C I M A L E S          *        
039100*   UN TOKEN QUE EMPIEZA CON "." REPRESENTA UNA FRACCION Y DEBE  *        
039200*   LEERSE COMO "0." MAS SUS DIGITOS. LUEGO SE QUITA EL PUNTO Y  *        
039300*   LOS 4 DIGITOS RESULTANTES SE REINTERPRETAN COMO 9V9(03).     *        
039400******************************************************************        
039500 320-NORMALIZA-DECIMAL SECTION.                                           
039600     IF WKS-PCT-ENTRADA (1:1) = "."                                       
039700        MOVE SPACES TO WKS-PCT-NORMALIZADO                                
039800        STRING "0" DELIMITED BY SIZE                                      
039900               WKS-PCT-ENTRADA DELIMITED BY SPACE                         
040000               INTO WKS-PCT-NORMALIZADO                                   
040100     ELSE                                                                 
040200        MOVE WKS-PCT-ENTRADA TO WKS-PCT-NORMALIZADO                       
040300     END-IF                                                               
040400     MOVE WKS-PCT-NORMALIZADO (1:1) TO WKS-PCT-DIGITOS (1:1)              
040500     MOVE WKS-PCT-NORMALIZADO (3:3) TO WKS-PCT-DIGITOS (2:3).             
040600 320-NORMALIZA-DECIMAL-E. EXIT.                                           
040700                                                                          
040800******************************************************************        
040900*   E S C R I T U R A  D E L   R E G I S T R O  D E   S A L I D A*        
041000******************************************************************        
041100 400-ESCRIBE-SEATOT SECTION.                                              
041200     WRITE EQT-REGISTRO-TOTALES                                           
041300     IF FS-SEATOT NOT = 0                                                 
041400        DISPLAY "EQP1C01 - ERROR AL ESCRIBIR SEATOT: " FS-SEATOT          
041500                UPON CONSOLE                                              
041600     ELSE                                                                 
041700        ADD 1 TO WKS-REG-ESCRITOS                                         
041800     END-IF.                                                              
041900 400-ESCRIBE-SEATOT-E. EXIT.                                              
042000                                                                          
042100 900-ESTADISTICAS SECTION.                                                
042200     DISPLAY "****************************" UPON CONSOLE                  
042300     DISPLAY "EQP1C01 - CORRIDA " WKS-DIA-SIS "/" WKS-MES-SIS             
042400              "/" WKS-ANIO-SIS UPON CONSOLE                               
042500     DISPLAY "  LINEAS CARGADAS DE LA TABLA : "                           
042600             WKS-NUM-LINEAS    UPON CONSOLE                               
042700     DISPLAY "  REGISTROS LEIDOS  RAWSTATS  : "                           
042800             WKS-REG-LEIDOS    UPON CONSOLE                               
042900     DISPLAY "  REGISTROS ESCRITOS SEATOT   : "                           
043000             WKS-REG-ESCRITOS  UPON CONSOLE                               
043100     DISPLAY "****************************" UPON CONSOLE.                 
043200 900-ESTADISTICAS-E. EXIT.                                                
043300                                                                          
043400 800-CIERRA-ARCHIVOS SECTION.                                             
043500     CLOSE RAWSTATS SEATOT.                                               
043600 800-CIERRA-ARCHIVOS-E. EXIT.                                             
