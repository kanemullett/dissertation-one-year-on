000100******************************************************************        
000200* FECHA       : 22/08/1987                                       *        
000300* PROGRAMADOR : EDGAR DAVID RUIZ CASTILLO (EDRC)                 *        
000400* APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                   *        
000500* PROGRAMA    : EQP2C01                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : TOMA UN PAR DE REGISTROS DE TOTALES DE TEMPORADA *        
000800*             : (EQUIPO Y RIVAL) Y CALCULA LAS VEINTE METRICAS   *        
000900*             : AVANZADAS (RATINGS, TASAS DE REBOTE, TASA DE     *        
001000*             : PERDIDAS, EFICIENCIA DE TIRO, PACE Y EL ESTIMADO *        
001100*             : DE IMPACTO DEL EQUIPO). PUEDE CORRER VARIAS      *        
001200*             : VECES EN LA MISMA SESION, UN PAR DE ENTRADA POR  *        
001300*             : CADA CORRIDA DEL CICLO PRINCIPAL.                *        
001400* ARCHIVOS    : SEATOT=E, ADVSTAT=S, ADVRPT=S                    *        
001500* ACCION (ES) : C=CALCULA                                        *        
001600* PROGRAMA(S) : NO APLICA                                        *        
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.     EQP2C01.                                                 
002000 AUTHOR.         EDGAR DAVID RUIZ CASTILLO.                               
002100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - LIGA DE BALONCESTO.           
002200 DATE-WRITTEN.   22/08/1987.                                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.                
002500******************************************************************        
002600*                   B I T A C O R A   D E   C A M B I O S        *        
002700******************************************************************        
002800*  22/08/1987  EDRC  TCK-55015  VERSION INICIAL, CALCULA RATINGS *        
002900*                      OFENSIVO Y DEFENSIVO Y EL PACE            *        
003000*  14/01/1988  EDRC  TCK-55019  SE AGREGAN TASAS DE REBOTE Y     *        
003100*                      PORCENTAJE DE PERDIDAS                    *        
003200*  09/06/1990  MAGT  TCK-55024  SE AGREGA EL ESTIMADO DE IMPACTO *        
003300*                      DEL EQUIPO (TIE) Y SU REPORTE COLUMNAR    *        
003400*  02/02/1992  JLCH  TCK-55030  CORRIGE REDONDEO DE POSESIONES   *        
003500*                      ANTES DE USARLAS EN ORTG/DRTG/PACE        *        
003600*  21/10/1994  RPNB  TCK-55035  PERMITE VARIAS CORRIDAS EN LA    *        
003700*                      MISMA SESION (UN PAR POR CICLO)           *        
003800*  07/03/1996  EDRC  TCK-55043  SE AGREGA SWITCH UPSI-0 DE TRAZA *        
003900*                      PARA DIAGNOSTICO EN PRODUCCION            *        
004000*  11/09/1998  MAGT  TCK-55048  AJUSTE Y2K: LA FECHA DE CORRIDA  *        
004100*                      DEL ENCABEZADO YA NO ASUME SIGLO 19       *        
004200*  26/02/1999  JLCH  TCK-55051  VALIDACION Y2K ADICIONAL SOBRE   *        
004300*                      LA FECHA TOMADA DEL SISTEMA OPERATIVO     *        
004400*  30/07/2005  MAGT  TCK-55059  AMPLIA EL REPORTE COLUMNAR A LAS *        
004500*                      VEINTE METRICAS (ANTES SOLO 12)           *        
004600*  14/03/2024  PEDR  TCK-55010  REVISION GENERAL, SE DOCUMENTAN  *        
004700*                      LAS FORMULAS Y SE ESTANDARIZA EL REDONDEO *        
004800*  03/06/2024  PEDR  TCK-55065  ESTANDARIZA LOS CICLOS A PERFORM *        
004900*                      DE PARRAFO SEGUN NUEVO MANUAL DE ESTILO   *        
004910*  09/08/2026  PEDR  TCK-55070  QUITA DE SPECIAL-NAMES LA        *        
004920*                      CLAUSULA C01 IS TOP-OF-FORM Y LA CLASE    *        
004930*                      DIGITOS, NINGUNA SE USABA; EL SWITCH      *        
004940*                      UPSI-0 AHORA SI CONTROLA LA TRAZA DEL PAR *        
004950*                      EQUIPO/RIVAL LEIDO EN 210-LEE-PAR-EQUIPO- *        
004960*                      RIVAL; WKS-SUB PASA A NIVEL 77            *        
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     UPSI-0 IS WKS-SW-TRAZA.                                              
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900******************************************************************        
006000*              A R C H I V O S   D E   E N T R A D A             *        
006100******************************************************************        
006200     SELECT SEATOT    ASSIGN TO SEATOT                                    
006300            ORGANIZATION  IS SEQUENTIAL                                   
006400            FILE STATUS   IS FS-SEATOT.                                   
006500******************************************************************        
006600*              A R C H I V O S   D E   S A L I D A               *        
006700******************************************************************        
006800     SELECT ADVSTAT   ASSIGN TO ADVSTAT                                   
006900            ORGANIZATION  IS SEQUENTIAL                                   
007000            FILE STATUS   IS FS-ADVSTAT.                                  
007100     SELECT ADVRPT    ASSIGN TO ADVRPT                                    
007200            ORGANIZATION  IS LINE SEQUENTIAL                              
007300            FILE STATUS   IS FS-ADVRPT.                                   
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*1 -->TOTALES DE TEMPORADA (EQUIPO O RIVAL), UN PAR POR CORRIDA           
007800 FD  SEATOT.                                                              
007900     COPY EQTOT01.                                                        
008000                                                                          
008100*2 -->ESTADISTICAS AVANZADAS, UN REGISTRO POR PAR EQUIPO/RIVAL            
008200 FD  ADVSTAT.                                                             
008300     COPY EQADV01.                                                        
008400                                                                          
008500*3 -->LISTADO COLUMNAR DE ESTADISTICAS AVANZADAS                          
008600 FD  ADVRPT                                                               
008700     RECORD CONTAINS 180 CHARACTERS.                                      
008800 01  LIN-ADVRPT                    PIC X(180).                            
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100******************************************************************        
009200*           RECURSOS DE VALIDACION DE FILE STATUS                *        
009300******************************************************************        
009400 01  WKS-FS-STATUS.                                                       
009500     02  FS-SEATOT                 PIC 9(02) VALUE ZEROS.                 
009600     02  FS-ADVSTAT                PIC 9(02) VALUE ZEROS.                 
009700     02  FS-ADVRPT                 PIC 9(02) VALUE ZEROS.                 
009800******************************************************************        
009900*              C A M P O S    D E    T R A B A J O               *        
010000******************************************************************        
010100 01  WKS-CAMPOS-DE-TRABAJO.                                               
010200     02  WKS-PROGRAMA              PIC X(08) VALUE "EQP2C01".             
010300*--> CONTADORES (TODOS COMP POR SER ACUMULADORES)                         
010310*    WKS-SUB ES CAMPO INDEPENDIENTE, NIVEL 77, PORQUE SOLO SE             
010320*    USA COMO SUBINDICE DE LA TABLA DE METRICAS Y NO FORMA PARTE          
010330*    DE NINGUN GRUPO DE ACUMULADORES                                      
010340 77  WKS-SUB                   PIC 9(02) COMP VALUE ZERO.                 
010400 01  WKS-CONTADORES.                                                      
010600     02  WKS-REG-LEIDOS            PIC 9(05) COMP VALUE ZERO.             
010700     02  WKS-REG-ESCRITOS          PIC 9(05) COMP VALUE ZERO.             
010800*--> SWITCHES DE CONTROL                                                  
010900 01  WKS-FLAGS.                                                           
011000     02  WKS-FIN-SEATOT            PIC 9(01) VALUE ZEROS.                 
011100         88  FIN-SEATOT                       VALUE 1.                    
011200******************************************************************        
011300*     COPIAS DE TRABAJO DEL PAR EQUIPO/RIVAL LEIDO DE SEATOT     *        
011400*     (EL AREA DE LA FD SE SOBRESCRIBE EN CADA READ, POR ESO     *        
011500*     CADA LADO DEL PAR SE GUARDA EN SU PROPIA AREA DE TRABAJO)  *        
011600******************************************************************        
011700     COPY EQTOT01 REPLACING EQT- BY WKE-.                                 
011800     COPY EQTOT01 REPLACING EQT- BY WKR-.                                 
011900******************************************************************        
012000*              V A L O R E S   I N T E R M E D I O S             *        
012100*     POSESIONES Y POSESIONES DEL RIVAL, REDONDEADAS A 3         *        
012200*     DECIMALES ANTES DE USARSE EN ORTG/DRTG/PACE, SEGUN REGLA   *        
012300*     DEL MANUAL DE ESTADISTICA AVANZADA.                        *        
012400******************************************************************        
012500 01  WKS-VALORES-INTERMEDIOS.                                             
012600     02  WKS-POSESIONES            PIC S9(5)V9(03).                       
012700     02  WKS-POSESIONES-RIVAL      PIC S9(5)V9(03).                       
012800     02  WKS-PARTE-EQUIPO          PIC S9(7)V9(03).                       
012900     02  WKS-PARTE-TOTAL           PIC S9(7)V9(03).                       
013000******************************************************************        
013100*    FECHA DE CORRIDA TOMADA DEL SISTEMA, DESCOMPUESTA PARA EL   *        
013200*    ENCABEZADO DEL LISTADO DE ESTADISTICAS AVANZADAS            *        
013300******************************************************************        
013400 01  WKS-FECHA-SISTEMA             PIC 9(06).                             
013500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
013600     02  WKS-ANIO-SIS              PIC 9(02).                             
013700     02  WKS-MES-SIS               PIC 9(02).                             
013800     02  WKS-DIA-SIS               PIC 9(02).                             
013900******************************************************************        
014000*    NOMBRES DE LAS VEINTE METRICAS, EN EL MISMO ORDEN DE        *        
014100*    EQA-REGISTRO-TABLA, PARA ARMAR EL ENCABEZADO DEL REPORTE    *        
014200*    SIN ESCRIBIR VEINTE PARRAFOS DE MOVE REPETIDOS.             *        
014300******************************************************************        
014400 01  WKS-NOMBRES-LIT.                                                     
014500     02  FILLER                    PIC X(09) VALUE "PPG      ".           
014600     02  FILLER                    PIC X(09) VALUE "PAPG     ".           
014700     02  FILLER                    PIC X(09) VALUE "ORTG     ".           
014800     02  FILLER                    PIC X(09) VALUE "DRTG     ".           
014900     02  FILLER                    PIC X(09) VALUE "NRTG     ".           
015000     02  FILLER                    PIC X(09) VALUE "ASTPG    ".           
015100     02  FILLER                    PIC X(09) VALUE "AST%     ".           
015200     02  FILLER                    PIC X(09) VALUE "AST/TOV  ".           
015300     02  FILLER                    PIC X(09) VALUE "DRBPG    ".           
015400     02  FILLER                    PIC X(09) VALUE "ORBPG    ".           
015500     02  FILLER                    PIC X(09) VALUE "TRBPG    ".           
015600     02  FILLER                    PIC X(09) VALUE "DRB%     ".           
015700     02  FILLER                    PIC X(09) VALUE "ORB%     ".           
015800     02  FILLER                    PIC X(09) VALUE "TRB%     ".           
015900     02  FILLER                    PIC X(09) VALUE "TOV%     ".           
016000     02  FILLER                    PIC X(09) VALUE "EFG%     ".           
016100     02  FILLER                    PIC X(09) VALUE "TSA      ".           
016200     02  FILLER                    PIC X(09) VALUE "TS%      ".           
016300     02  FILLER                    PIC X(09) VALUE "PACE     ".           
016400     02  FILLER                    PIC X(09) VALUE "TIE      ".           
016500 01  WKS-NOMBRES REDEFINES WKS-NOMBRES-LIT.                               
016600     02  WKS-NOMBRE-COL            PIC X(09) OCCURS 20 TIMES.             
016700******************************************************************        
016800*    LINEA DE DETALLE DEL REPORTE, UNA COLUMNA EDITADA POR       *        
016900*    METRICA, MISMO ANCHO QUE EL ENCABEZADO ANTERIOR             *        
017000******************************************************************        
017100 01  LIN-REPORTE-DETALLE.                                                 
017200     02  LRD-VALOR                 PIC -(04)9.999 OCCURS 20 TIMES.        
017300                                                                          
017400 PROCEDURE DIVISION.                                                      
017500******************************************************************        
017600*               S E C C I O N    P R I N C I P A L               *        
017700******************************************************************        
017800 000-MAIN SECTION.                                                        
017900     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E        
018000     PERFORM 200-PROCESA-TEMPORADAS  THRU 200-PROCESA-TEMPORADAS-E        
018100     PERFORM 900-ESTADISTICAS         THRU 900-ESTADISTICAS-E             
018200     PERFORM 800-CIERRA-ARCHIVOS      THRU 800-CIERRA-ARCHIVOS-E          
018300     STOP RUN.                                                            
018400 000-MAIN-E. EXIT.                                                        
018500                                                                          
018600 110-APERTURA-ARCHIVOS SECTION.                                           
018700     OPEN INPUT  SEATOT                                                   
018800          OUTPUT ADVSTAT                                                  
018900          OUTPUT ADVRPT                                                   
019000     ACCEPT WKS-FECHA-SISTEMA FROM DATE                                   
019100     IF FS-SEATOT NOT = 0 OR FS-ADVSTAT NOT = 0                           
019200        OR FS-ADVRPT NOT = 0                                              
019300        DISPLAY "EQP2C01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE          
019400        MOVE 91 TO RETURN-CODE                                            
019500        STOP RUN                                                          
019600     END-IF                                                               
019700     MOVE WKS-NOMBRES-LIT TO LIN-ADVRPT                                   
019800     WRITE LIN-ADVRPT.                                                    
019900 110-APERTURA-ARCHIVOS-E. EXIT.                                           
020000                                                                          
020100******************************************************************        
020200*   C I C L O   P R I N C I P A L:  U N   P A R   E Q U I P O /  *        
020300*   R I V A L   P O R   I T E R A C I O N,  H A S T A   E O F    *        
020400******************************************************************        
020500 200-PROCESA-TEMPORADAS SECTION.                                          
020600     PERFORM 210-LEE-PAR-EQUIPO-RIVAL                                     
020700             THRU 210-LEE-PAR-EQUIPO-RIVAL-E                              
020800     PERFORM 205-PROCESA-UN-PAR THRU 205-PROCESA-UN-PAR-E                 
020900             UNTIL FIN-SEATOT.                                            
021000 200-PROCESA-TEMPORADAS-E. EXIT.                                          
021100                                                                          
021200*-----> CALCULA Y GRABA UN PAR EQUIPO/RIVAL Y LEE EL SIGUIENTE            
021300 205-PROCESA-UN-PAR SECTION.                                              
021400     PERFORM 300-CALCULO-METRICAS  THRU 300-CALCULO-METRICAS-E            
021500     PERFORM 400-ESCRIBE-ADVSTAT   THRU 400-ESCRIBE-ADVSTAT-E             
021600     PERFORM 410-ESCRIBE-REPORTE   THRU 410-ESCRIBE-REPORTE-E             
021700     PERFORM 210-LEE-PAR-EQUIPO-RIVAL                                     
021800             THRU 210-LEE-PAR-EQUIPO-RIVAL-E.                             
021900 205-PROCESA-UN-PAR-E. EXIT.                                              
022000                                                                          
022100 210-LEE-PAR-EQUIPO-RIVAL SECTION.                                        
022200     READ SEATOT                                                          
022300          AT END SET FIN-SEATOT TO TRUE                                   
022400     END-READ                                                             
022500     IF NOT FIN-SEATOT                                                    
022600        ADD 1 TO WKS-REG-LEIDOS                                           
022700        MOVE EQT-REGISTRO-TOTALES TO WKE-REGISTRO-TOTALES                 
022800        READ SEATOT                                                       
022900             AT END SET FIN-SEATOT TO TRUE                                
023000        END-READ                                                          
023100     END-IF                                                               
023200     IF NOT FIN-SEATOT                                                    
023300        ADD 1 TO WKS-REG-LEIDOS                                           
023400        MOVE EQT-REGISTRO-TOTALES TO WKR-REGISTRO-TOTALES                 
023410        IF WKS-SW-TRAZA                                                   
023420           DISPLAY "EQP2C01 - PAR LEIDO: " WKE-TEAM-ABBREV                
023430                    "/" WKR-TEAM-ABBREV " " WKE-SEASON-YEAR               
023440                    UPON CONSOLE                                          
023450        END-IF                                                            
023500     END-IF.                                                              
023600 210-LEE-PAR-EQUIPO-RIVAL-E. EXIT.                                        
023700                                                                          
023800******************************************************************        
023900*   C A L C U L O   D E   L A S   V E I N T E   M E T R I C A S  *        
024000******************************************************************        
024100 300-CALCULO-METRICAS SECTION.                                            
024200     PERFORM 310-CALCULA-PROMEDIOS   THRU 310-CALCULA-PROMEDIOS-E         
024300     PERFORM 320-CALCULA-POSESIONES  THRU 320-CALCULA-POSESIONES-E        
024400     PERFORM 330-CALCULA-RATINGS     THRU 330-CALCULA-RATINGS-E           
024500     PERFORM 340-CALCULA-ASISTENCIAS                                      
024600             THRU 340-CALCULA-ASISTENCIAS-E                               
024700     PERFORM 350-CALCULA-REBOTES     THRU 350-CALCULA-REBOTES-E           
024800     PERFORM 360-CALCULA-TOV-PCT     THRU 360-CALCULA-TOV-PCT-E           
024900     PERFORM 370-CALCULA-TIRO        THRU 370-CALCULA-TIRO-E              
025000     PERFORM 380-CALCULA-PACE        THRU 380-CALCULA-PACE-E              
025100     PERFORM 390-CALCULA-TIE         THRU 390-CALCULA-TIE-E.              
025200 300-CALCULO-METRICAS-E. EXIT.                                            
025300                                                                          
025400*-----> PROMEDIOS POR JUEGO (REGLA 1)                                     
025500 310-CALCULA-PROMEDIOS SECTION.                                           
025600     COMPUTE EQA-PPG   ROUNDED = WKE-POINTS   / WKE-GAMES                 
025700     COMPUTE EQA-PAPG  ROUNDED = WKR-POINTS   / WKE-GAMES                 
025800     COMPUTE EQA-ASTPG ROUNDED = WKE-ASSISTS  / WKE-GAMES                 
025900     COMPUTE EQA-DRBPG ROUNDED = WKE-DREB     / WKE-GAMES                 
026000     COMPUTE EQA-ORBPG ROUNDED = WKE-OREB     / WKE-GAMES                 
026100     COMPUTE EQA-TRBPG ROUNDED = WKE-TREB     / WKE-GAMES.                
026200 310-CALCULA-PROMEDIOS-E. EXIT.                                           
026300                                                                          
026400*-----> POSESIONES Y POSESIONES DEL RIVAL (REGLAS 2 Y 3)                  
026500 320-CALCULA-POSESIONES SECTION.                                          
026600     COMPUTE WKS-POSESIONES ROUNDED =                                     
026700         0.5 * ( ( WKE-FG-ATT + 0.4 * WKE-FT-ATT                          
026800                 - 1.07 * ( WKE-OREB / ( WKE-OREB + WKR-DREB ) )          
026900                         * ( WKE-FG-ATT - WKE-FG-MADE )                   
027000                 + WKE-TURNOVERS )                                        
027100               + ( WKR-FG-ATT + 0.4 * WKR-FT-ATT                          
027200                 - 1.07 * ( WKR-OREB / ( WKR-OREB + WKE-DREB ) )          
027300                         * ( WKR-FG-ATT - WKR-FG-MADE )                   
027400                 + WKR-TURNOVERS ) )                                      
027500                                                                          
027600     COMPUTE WKS-POSESIONES-RIVAL ROUNDED =                               
027700         0.5 * ( ( WKR-FG-ATT + 0.4 * WKR-FT-ATT                          
027800                 - 1.07 * ( WKR-OREB / ( WKR-OREB + WKE-DREB ) )          
027900                         * ( WKR-FG-ATT - WKR-FG-MADE )                   
028000                 + WKR-TURNOVERS )                                        
028100               + ( WKE-FG-ATT + 0.4 * WKE-FT-ATT                          
028200                 - 1.07 * ( WKE-OREB / ( WKE-OREB + WKR-DREB ) )          
028300                         * ( WKE-FG-ATT - WKE-FG-MADE )                   
028400                 + WKE-TURNOVERS ) ).                                     
028500 320-CALCULA-POSESIONES-E. EXIT.                                          
028600                                                                          
028700*-----> RATINGS OFENSIVO, DEFENSIVO Y NETO (REGLAS 4, 5 Y 6)              
028800 330-CALCULA-RATINGS SECTION.                                             
028900     COMPUTE EQA-ORTG ROUNDED =                                           
029000             ( WKE-POINTS / WKS-POSESIONES ) * 100                        
029100     COMPUTE EQA-DRTG ROUNDED =                                           
029200             ( WKR-POINTS / WKS-POSESIONES-RIVAL ) * 100                  
029300     COMPUTE EQA-NRTG ROUNDED = EQA-ORTG - EQA-DRTG.                      
029400 330-CALCULA-RATINGS-E. EXIT.                                             
029500                                                                          
029600*-----> TASA DE ASISTENCIA Y RELACION ASISTENCIA/PERDIDA (7 Y 8)          
029700 340-CALCULA-ASISTENCIAS SECTION.                                         
029800     COMPUTE EQA-AST-PCT ROUNDED =                                        
029900             ( WKE-ASSISTS / WKE-FG-MADE ) * 100                          
030000     COMPUTE EQA-AST-TOV ROUNDED = WKE-ASSISTS / WKE-TURNOVERS.           
030100 340-CALCULA-ASISTENCIAS-E. EXIT.                                         
030200                                                                          
030300*-----> PORCENTAJES DE REBOTE DEFENSIVO, OFENSIVO Y TOTAL (9-11)          
030400 350-CALCULA-REBOTES SECTION.                                             
030500     COMPUTE EQA-DRB-PCT ROUNDED =                                        
030600             WKE-DREB / ( WKE-DREB + WKR-OREB ) * 100                     
030700     COMPUTE EQA-ORB-PCT ROUNDED =                                        
030800             WKE-OREB / ( WKE-OREB + WKR-DREB ) * 100                     
030900     COMPUTE EQA-TRB-PCT ROUNDED =                                        
031000             WKE-TREB / ( WKE-TREB + WKR-TREB ) * 100.                    
031100 350-CALCULA-REBOTES-E. EXIT.                                             
031200                                                                          
031300*-----> PORCENTAJE DE PERDIDAS (REGLA 12)                                 
031400 360-CALCULA-TOV-PCT SECTION.                                             
031500     COMPUTE EQA-TOV-PCT ROUNDED =                                        
031600         100 * WKE-TURNOVERS /                                            
031700         ( WKE-FG-ATT + 0.44 * WKE-FT-ATT + WKE-TURNOVERS ).              
031800 360-CALCULA-TOV-PCT-E. EXIT.                                             
031900                                                                          
032000*-----> TIRO EFECTIVO, INTENTOS DE TIRO REAL Y PORCENTAJE DE              
032100*-----> TIRO REAL (REGLAS 13, 14 Y 15)                                    
032200 370-CALCULA-TIRO SECTION.                                                
032300     COMPUTE EQA-EFG-PCT ROUNDED =                                        
032400         ( WKE-FG-MADE + 0.5 * WKE-P3-MADE ) / WKE-FG-ATT * 100           
032500     COMPUTE EQA-TSA ROUNDED = WKE-FG-ATT + 0.44 * WKE-FT-ATT             
032600     COMPUTE EQA-TS-PCT ROUNDED =                                         
032700         WKE-POINTS / ( 2 * EQA-TSA ) * 100.                              
032800 370-CALCULA-TIRO-E. EXIT.                                                
032900                                                                          
033000*-----> POSESIONES POR 48 MINUTOS (REGLA 16)                              
033100 380-CALCULA-PACE SECTION.                                                
033200     COMPUTE EQA-PACE ROUNDED =                                           
033300         48 * ( WKS-POSESIONES + WKS-POSESIONES-RIVAL )                   
033400            / ( 2 * ( WKE-MINUTES / 5 ) ).                                
033500 380-CALCULA-PACE-E. EXIT.                                                
033600                                                                          
033700*-----> ESTIMADO DE IMPACTO DEL EQUIPO (REGLA 17)                         
033800 390-CALCULA-TIE SECTION.                                                 
033900     COMPUTE WKS-PARTE-EQUIPO ROUNDED =                                   
034000         WKE-POINTS + WKE-FG-MADE + WKE-FT-MADE - WKE-FG-ATT              
034100         - WKE-FT-ATT + WKE-DREB + ( WKE-OREB / 2 ) + WKE-ASSISTS         
034200         + WKE-STEALS + ( WKE-BLOCKS / 2 ) - WKE-FOULS                    
034300         - WKE-TURNOVERS                                                  
034400                                                                          
034500     COMPUTE WKS-PARTE-TOTAL ROUNDED =                                    
034600         ( WKE-POINTS + WKR-POINTS )                                      
034700         + ( WKE-FG-MADE + WKR-FG-MADE )                                  
034800         + ( WKE-FT-MADE + WKR-FT-MADE )                                  
034900         - ( WKE-FG-ATT + WKR-FG-ATT )                                    
035000         - ( WKE-FT-ATT + WKR-FT-ATT )                                    
035100         + ( WKE-DREB + WKR-DREB )                                        
035200         + ( ( WKE-OREB + WKR-OREB ) / 2 )                                
035300         + ( WKE-ASSISTS + WKR-ASSISTS )                                  
035400         + ( WKE-STEALS + WKR-STEALS )                                    
035500         + ( ( WKE-BLOCKS + WKR-BLOCKS ) / 2 )                            
035600         - ( WKE-FOULS + WKR-FOULS )                                      
035700         - ( WKE-TURNOVERS + WKR-TURNOVERS )                              
035800                                                                          
035900     COMPUTE EQA-TIE ROUNDED =                                            
036000         100 * WKS-PARTE-EQUIPO / WKS-PARTE-TOTAL.                        
036100 390-CALCULA-TIE-E. EXIT.                                                 
036200                                                                          
036300******************************************************************        
036400*   E S C R I T U R A  D E L   R E G I S T R O  D E   S A L I D A*        
036500******************************************************************        
036600 400-ESCRIBE-ADVSTAT SECTION.                                             
036700     WRITE EQA-REGISTRO-AVANZADO                                          
036800     IF FS-ADVSTAT NOT = 0                                                
036900        DISPLAY "EQP2C01 - ERROR AL ESCRIBIR ADVSTAT: " FS-ADVSTAT        
037000                UPON CONSOLE                                              
037100     ELSE                                                                 
037200        ADD 1 TO WKS-REG-ESCRITOS                                         
037300     END-IF.                                                              
037400 400-ESCRIBE-ADVSTAT-E. EXIT.                                             
037500                                                                          
037600******************************************************************        
037700*   R E N G L O N   D E   D E T A L L E   D E L   R E P O R T E  *        
037800*   SE RECORRE EQA-METRICA (VISTA EN TABLA DEL REGISTRO) Y SE    *        
037900*   EDITA CADA COLUMNA EN LRD-VALOR, EN EL MISMO ORDEN           *        
038000******************************************************************        
038100 410-ESCRIBE-REPORTE SECTION.                                             
038200     PERFORM 412-EDITA-UNA-COLUMNA THRU 412-EDITA-UNA-COLUMNA-E           
038300             VARYING WKS-SUB FROM 1 BY 1 UNTIL WKS-SUB > 20               
038400     MOVE LIN-REPORTE-DETALLE TO LIN-ADVRPT                               
038500     WRITE LIN-ADVRPT                                                     
038600     IF FS-ADVRPT NOT = 0                                                 
038700        DISPLAY "EQP2C01 - ERROR AL ESCRIBIR ADVRPT: " FS-ADVRPT          
038800                UPON CONSOLE                                              
038900     END-IF.                                                              
039000 410-ESCRIBE-REPORTE-E. EXIT.                                             
039100                                                                          
039200*-----> EDITA UNA COLUMNA DE LA LINEA DE DETALLE                          
039300 412-EDITA-UNA-COLUMNA SECTION.                                           
039400     MOVE EQA-METRICA (WKS-SUB) TO LRD-VALOR (WKS-SUB).                   
039500 412-EDITA-UNA-COLUMNA-E. EXIT.                                           
039600                                                                          
039700 900-ESTADISTICAS SECTION.                                                
039800     DISPLAY "****************************" UPON CONSOLE                  
039900     DISPLAY "EQP2C01 - CORRIDA " WKS-DIA-SIS "/" WKS-MES-SIS             
040000              "/" WKS-ANIO-SIS UPON CONSOLE                               
040100     DISPLAY "  REGISTROS LEIDOS  SEATOT    : "                           
040200             WKS-REG-LEIDOS    UPON CONSOLE                               
040300     DISPLAY "  REGISTROS ESCRITOS ADVSTAT   : "                          
040400             WKS-REG-ESCRITOS  UPON CONSOLE                               
040500     DISPLAY "****************************" UPON CONSOLE.                 
040600 900-ESTADISTICAS-E. EXIT.                                                
040700                                                                          
040800 800-CIERRA-ARCHIVOS SECTION.                                             
040900     CLOSE SEATOT ADVSTAT ADVRPT.                                         
041000 800-CIERRA-ARCHIVOS-E. EXIT.                                             
