000100******************************************************************        
000200* FECHA       : 05/05/1990                                       *        
000300* PROGRAMADOR : MARIA ALEJANDRA GARCIA TOVAR (MAGT)              *        
000400* APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                   *        
000500* PROGRAMA    : EQP3C01                                          *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : LEE LA TABLA CRUDA MENSUAL DE PARTIDOS, QUITA    *        
000800*             : LOS RENGLONES DE ENCABEZADO REPETIDO Y LOS       *        
000900*             : TOKENS DE RELLENO (OT/2OT/3OT/4OT/(IV)/BOX/      *        
001000*             : SCORE), CLASIFICA CADA RENGLON SEGUN LA CANTIDAD *        
001100*             : DE TOKENS Y SI LOS NOMBRES DE EQUIPO SON DE DOS  *        
001200*             : O TRES PALABRAS, Y GRABA UN REGISTRO DE PARTIDO  *        
001300*             : (FIXOUT) POR JUEGO, INCLUYENDO EL RENGLON DE     *        
001400*             : ENCABEZADO DEL LISTADO.                          *        
001500* ARCHIVOS    : RAWFIX=E, FIXOUT=S                               *        
001600* ACCION (ES) : E=EXTRAE                                         *        
001700* PROGRAMA(S) : NO APLICA                                        *        
001800******************************************************************        
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.     EQP3C01.                                                 
002100 AUTHOR.         MARIA ALEJANDRA GARCIA TOVAR.                            
002200 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - LIGA DE BALONCESTO.           
002300 DATE-WRITTEN.   05/05/1990.                                              
002400 DATE-COMPILED.                                                           
002500 SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.                
002600******************************************************************        
002700*                   B I T A C O R A   D E   C A M B I O S        *        
002800******************************************************************        
002900*  05/05/1990  MAGT  TCK-55020  VERSION INICIAL, CLASIFICA       *        
003000*                      RENGLONES DE 12 Y 17 TOKENS               *        
003100*  18/02/1991  JLCH  TCK-55028  SE AGREGA EL CASO DE 14 TOKENS   *        
003200*                      (UN SOLO NOMBRE DE TRES PALABRAS)         *        
003300*  27/08/1993  MAGT  TCK-55033  SE AGREGAN LOS CASOS DE 15 Y 16  *        
003400*                      TOKENS SEGUN PRIMERA PALABRA DEL VISITA   *        
003500*  14/04/1995  EDRC  TCK-55038  SE ELIMINAN LOS TOKENS DE        *        
003600*                      RELLENO (OT/2OT/3OT/4OT/(IV)/BOX/SCORE)   *        
003700*                      ANTES DE CLASIFICAR POR CONTEO            *        
003800*  09/10/1996  RPNB  TCK-55044  SE AGREGA SWITCH UPSI-0 DE TRAZA *        
003900*                      PARA DIAGNOSTICO EN PRODUCCION            *        
004000*  26/02/1999  JLCH  TCK-55052  VALIDACION Y2K DE LA FECHA DE    *        
004100*                      CORRIDA TOMADA DEL SISTEMA OPERATIVO      *        
004200*  12/11/2004  MAGT  TCK-55061  LA ASISTENCIA SE LIMPIA DE COMAS *        
004300*                      DE MILLARES ANTES DE GRABARSE NUMERICA    *        
004400*  22/03/2024  PEDR  TCK-55025  REVISION GENERAL, SE DOCUMENTA   *        
004500*                      LA TABLA DE CLASIFICACION POR CONTEO      *        
004600*  03/06/2024  PEDR  TCK-55064  CORRIGE MOVE DEL PUNTAJE A CAMPO *        
004700*                      NUMERICO: EL RELLENO DEL TOKEN DESALINEABA*        
004800*                      EL DATO, AHORA SE MUEVE POR SU LONGITUD   *        
004900*                      REAL                                      *        
005000*  03/06/2024  PEDR  TCK-55067  ESTANDARIZA LOS CICLOS A PERFORM *        
005100*                      DE PARRAFO SEGUN NUEVO MANUAL DE ESTILO   *        
005110*  09/08/2026  PEDR  TCK-55069  QUITA DE SPECIAL-NAMES LA        *        
005120*                      CLAUSULA C01 IS TOP-OF-FORM, QUE NUNCA SE *        
005130*                      USO (NO HAY WRITE ADVANCING EN EL         *        
005140*                      PROGRAMA); WKS-LON-TOKEN PASA A NIVEL 77  *        
005150*                      POR SER CAMPO DE TRABAJO INDEPENDIENTE    *        
005200******************************************************************        
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     UPSI-0 IS WKS-SW-TRAZA                                               
005700     CLASS DIGITOS IS "0" THRU "9".                                       
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100******************************************************************        
006200*              A R C H I V O S   D E   E N T R A D A             *        
006300******************************************************************        
006400     SELECT RAWFIX    ASSIGN TO RAWFIX                                    
006500            ORGANIZATION  IS LINE SEQUENTIAL                              
006600            FILE STATUS   IS FS-RAWFIX.                                   
006700******************************************************************        
006800*              A R C H I V O S   D E   S A L I D A               *        
006900******************************************************************        
007000     SELECT FIXOUT    ASSIGN TO FIXOUT                                    
007100            ORGANIZATION  IS SEQUENTIAL                                   
007200            FILE STATUS   IS FS-FIXOUT.                                   
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*1 -->TABLA CRUDA MENSUAL DE PARTIDOS (TEXTO LIBRE)                       
007700 FD  RAWFIX                                                               
007800     RECORD CONTAINS 1 TO 200 CHARACTERS.                                 
007900 01  REG-RAWFIX                    PIC X(200).                            
008000                                                                          
008100*2 -->REGISTRO DE PARTIDO (UNO POR JUEGO, MAS EL ENCABEZADO)              
008200 FD  FIXOUT.                                                              
008300     COPY EQFIX01.                                                        
008400******************************************************************        
008500*   VISTA DE TEXTO DEL REGISTRO DE PARTIDO, USADA SOLO PARA      *        
008600*   ESCRIBIR EL RENGLON DE ENCABEZADO DEL LISTADO (LOS CAMPOS    *        
008700*   DE PUNTOS Y ASISTENCIA SON NUMERICOS Y NO ACEPTAN TEXTO)     *        
008800******************************************************************        
008900 01  EQF-REGISTRO-ENCAB REDEFINES EQF-REGISTRO-PARTIDO.                   
009000     02  EQFE-FECHA                PIC X(12).                             
009100     02  EQFE-HORA-INICIO          PIC X(07).                             
009200     02  EQFE-EQUIPO-VISITA        PIC X(25).                             
009300     02  EQFE-PUNTOS-VISITA        PIC X(03).                             
009400     02  EQFE-EQUIPO-LOCAL         PIC X(25).                             
009500     02  EQFE-PUNTOS-LOCAL         PIC X(03).                             
009600     02  EQFE-ASISTENCIA           PIC X(06).                             
009700     02  FILLER                    PIC X(09).                             
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000******************************************************************        
010100*           RECURSOS DE VALIDACION DE FILE STATUS                *        
010200******************************************************************        
010300 01  WKS-FS-STATUS.                                                       
010400     02  FS-RAWFIX                 PIC 9(02) VALUE ZEROS.                 
010500     02  FS-FIXOUT                  PIC 9(02) VALUE ZEROS.                
010600******************************************************************        
010700*              C A M P O S    D E    T R A B A J O               *        
010800******************************************************************        
010900 01  WKS-CAMPOS-DE-TRABAJO.                                               
011000     02  WKS-PROGRAMA              PIC X(08) VALUE "EQP3C01".             
011100*--> CONTADORES Y SUBINDICES (TODOS COMP POR SER ACUMULADORES)            
011200 01  WKS-CONTADORES.                                                      
011300     02  WKS-SUB                   PIC 9(02) COMP VALUE ZERO.             
011400     02  WKS-PUNTERO                PIC 9(03) COMP VALUE ZERO.            
011500     02  WKS-NUM-TOKENS-CRUDOS      PIC 9(02) COMP VALUE ZERO.            
011600     02  WKS-NUM-TOKENS-LIMPIO      PIC 9(02) COMP VALUE ZERO.            
011700     02  WKS-LONGITUD-FILA          PIC 9(03) COMP VALUE ZERO.            
011800     02  WKS-PTR-NOMBRE             PIC 9(03) COMP VALUE ZERO.            
011900     02  WKS-REG-LEIDOS             PIC 9(05) COMP VALUE ZERO.            
012000     02  WKS-REG-ESCRITOS           PIC 9(05) COMP VALUE ZERO.            
012100*--> INDICES DE CLASIFICACION DEL RENGLON ACTUAL                          
012200 01  WKS-INDICES-CLASIFICACION.                                           
012300     02  WKS-IX-AWAY-INI            PIC 9(02) COMP VALUE ZERO.            
012400     02  WKS-IX-AWAY-FIN            PIC 9(02) COMP VALUE ZERO.            
012500     02  WKS-IX-AWAY-PTS            PIC 9(02) COMP VALUE ZERO.            
012600     02  WKS-IX-HOME-INI            PIC 9(02) COMP VALUE ZERO.            
012700     02  WKS-IX-HOME-FIN            PIC 9(02) COMP VALUE ZERO.            
012800     02  WKS-IX-HOME-PTS            PIC 9(02) COMP VALUE ZERO.            
012900     02  WKS-IX-ASISTENCIA          PIC 9(02) COMP VALUE ZERO.            
013000*--> SWITCHES DE CONTROL                                                  
013100 01  WKS-FLAGS.                                                           
013200     02  WKS-FIN-RAWFIX             PIC 9(01) VALUE ZEROS.                
013300         88  FIN-RAWFIX                        VALUE 1.                   
013400     02  WKS-RENGLON-VALIDO         PIC 9(01) VALUE ZEROS.                
013500         88  RENGLON-VALIDO                    VALUE 1.                   
013600******************************************************************        
013700*       FILA DE TRABAJO Y SUS TOKENS CRUDOS Y LIMPIOS            *        
013800******************************************************************        
013900 01  WKS-FILA-TRABAJO.                                                    
014000     02  WKS-FILA-TEXTO             PIC X(200).                           
014100     02  WKS-TOKENS-CRUDOS.                                               
014200         03  WKS-TOKEN-CRUDO OCCURS 30 TIMES PIC X(12).                   
014300     02  WKS-TOKENS-LIMPIO.                                               
014400         03  WKS-TOKEN-LIMPIO OCCURS 30 TIMES PIC X(12).                  
014500******************************************************************        
014600*    VISTA DE CARACTERES DE LA FILA DE TRABAJO, USADA PARA       *        
014700*    LOCALIZAR EL ULTIMO CARACTER OCUPADO (LONGITUD EFECTIVA)    *        
014800******************************************************************        
014900 01  WKS-LINEA-CARACTERES REDEFINES WKS-FILA-TRABAJO.                     
015000     02  WKS-CARACTER OCCURS 200 TIMES PIC X(01).                         
015100     02  FILLER                     PIC X(720).                           
015200******************************************************************        
015300*    TABLA LITERAL DE TOKENS DE RELLENO A DESCARTAR, AL ESTILO   *        
015400*    DE LA TABLA DE DIAS DEL MES DE LOS PROGRAMAS DE CIERRE      *        
015500******************************************************************        
015600 01  WKS-RELLENOS-LIT.                                                    
015700     02  FILLER                    PIC X(12) VALUE "OT          ".        
015800     02  FILLER                    PIC X(12) VALUE "2OT         ".        
015900     02  FILLER                    PIC X(12) VALUE "3OT         ".        
016000     02  FILLER                    PIC X(12) VALUE "4OT         ".        
016100     02  FILLER                    PIC X(12) VALUE "(IV)        ".        
016200     02  FILLER                    PIC X(12) VALUE "Box         ".        
016300     02  FILLER                    PIC X(12) VALUE "Score       ".        
016400 01  WKS-RELLENOS REDEFINES WKS-RELLENOS-LIT.                             
016500     02  WKS-RELLENO-VALOR OCCURS 7 TIMES PIC X(12).                      
016600******************************************************************        
016700*    CAMPO DE CHEQUEO DE NOMBRE DE FRANQUICIA DE TRES PALABRAS   *        
016800******************************************************************        
016900 01  WKS-TOKEN-CHK                  PIC X(12).                            
017000     88  WKS-ES-THREE-NAMES VALUE "Los" "Golden" "New" "Oklahoma"         
017100                                   "Portland" "San".                      
017200     88  WKS-ES-LAST-WORDS  VALUE "Clippers" "Lakers" "Warriors"          
017300                                   "Pelicans" "Knicks" "Thunder"          
017400                                   "Blazers" "Spurs".                     
017500******************************************************************        
017600*    CAMPO DE TRABAJO PARA LIMPIAR COMAS DE MILLARES DE LA       *        
017700*    ASISTENCIA ANTES DE GRABARLA NUMERICA                       *        
017800******************************************************************        
017900 01  WKS-ASISTENCIA-TEXTO           PIC X(12).                            
018000 01  WKS-ASISTENCIA-LIMPIA          PIC 9(06).                            
018100 01  WKS-DIGITO-ASIS                PIC 9(01).                            
018200******************************************************************        
018300*    LONGITUD REAL DEL TOKEN (SIN RELLENO DE ESPACIOS), USADA    *        
018400*    PARA QUE EL MOVE A CAMPO NUMERICO ALINEE POR EL DIGITO      *        
018500*    MENOS SIGNIFICATIVO Y NO POR EL RELLENO DE LA DERECHA       *        
018600******************************************************************        
018700 77  WKS-LON-TOKEN                  PIC 9(02) COMP VALUE ZERO.            
018800******************************************************************        
018900*    FECHA DE CORRIDA TOMADA DEL SISTEMA                         *        
019000******************************************************************        
019100 01  WKS-FECHA-SISTEMA              PIC 9(06).                            
019200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
019300     02  WKS-ANIO-SIS               PIC 9(02).                            
019400     02  WKS-MES-SIS                PIC 9(02).                            
019500     02  WKS-DIA-SIS                PIC 9(02).                            
019600                                                                          
019700 PROCEDURE DIVISION.                                                      
019800******************************************************************        
019900*               S E C C I O N    P R I N C I P A L               *        
020000******************************************************************        
020100 100-MAIN SECTION.                                                        
020200     PERFORM 110-APERTURA-ARCHIVOS    THRU 110-APERTURA-ARCHIVOS-E        
020300     PERFORM 200-PROCESA-ARCHIVO      THRU 200-PROCESA-ARCHIVO-E          
020400     PERFORM 900-ESTADISTICAS         THRU 900-ESTADISTICAS-E             
020500     PERFORM 800-CIERRA-ARCHIVOS      THRU 800-CIERRA-ARCHIVOS-E          
020600     STOP RUN.                                                            
020700 100-MAIN-E. EXIT.                                                        
020800                                                                          
020900 110-APERTURA-ARCHIVOS SECTION.                                           
021000     OPEN INPUT  RAWFIX                                                   
021100          OUTPUT FIXOUT                                                   
021200     ACCEPT WKS-FECHA-SISTEMA FROM DATE                                   
021300     IF FS-RAWFIX NOT = 0 OR FS-FIXOUT NOT = 0                            
021400        DISPLAY "EQP3C01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE          
021500        MOVE 91 TO RETURN-CODE                                            
021600        STOP RUN                                                          
021700     END-IF                                                               
021800     PERFORM 115-ESCRIBE-ENCABEZADO THRU 115-ESCRIBE-ENCABEZADO-E.        
021900 110-APERTURA-ARCHIVOS-E. EXIT.                                           
022000                                                                          
022100*-----> RENGLON DE ENCABEZADO DEL LISTADO DE PARTIDOS                     
022200 115-ESCRIBE-ENCABEZADO SECTION.                                          
022300     MOVE "Date        "  TO EQFE-FECHA                                   
022400     MOVE "TipOff "       TO EQFE-HORA-INICIO                             
022500     MOVE "Away Team                " TO EQFE-EQUIPO-VISITA               
022600     MOVE "PTS"           TO EQFE-PUNTOS-VISITA                           
022700     MOVE "Home Team                " TO EQFE-EQUIPO-LOCAL                
022800     MOVE "PTS"           TO EQFE-PUNTOS-LOCAL                            
022900     MOVE "Attend"        TO EQFE-ASISTENCIA                              
023000     WRITE EQF-REGISTRO-PARTIDO                                           
023100     IF FS-FIXOUT NOT = 0                                                 
023200        DISPLAY "EQP3C01 - ERROR AL ESCRIBIR ENCABEZADO: "                
023300                FS-FIXOUT UPON CONSOLE                                    
023400     END-IF.                                                              
023500 115-ESCRIBE-ENCABEZADO-E. EXIT.                                          
023600                                                                          
023700******************************************************************        
023800*   C I C L O   P R I N C I P A L   D E   L E C T U R A          *        
023900******************************************************************        
024000 200-PROCESA-ARCHIVO SECTION.                                             
024100     PERFORM 210-LEE-RAWFIX THRU 210-LEE-RAWFIX-E                         
024200     PERFORM 205-PROCESA-UN-RENGLON THRU 205-PROCESA-UN-RENGLON-E         
024300             UNTIL FIN-RAWFIX.                                            
024400 200-PROCESA-ARCHIVO-E. EXIT.                                             
024500                                                                          
024600*-----> CLASIFICA Y GRABA UN RENGLON, LUEGO LEE EL SIGUIENTE              
024700 205-PROCESA-UN-RENGLON SECTION.                                          
024800     IF REG-RAWFIX (1:4) = "Date"                                         
024900        CONTINUE                                                          
025000     ELSE                                                                 
025100        PERFORM 220-FILTRA-Y-TOKENIZA THRU 220-FILTRA-Y-TOKENIZA-E        
025200        PERFORM 230-CLASIFICA-POR-CONTEO                                  
025300                THRU 230-CLASIFICA-POR-CONTEO-E                           
025400        IF RENGLON-VALIDO                                                 
025500           PERFORM 240-ARMA-REGISTRO THRU 240-ARMA-REGISTRO-E             
025600           PERFORM 250-ESCRIBE-FIXOUT THRU 250-ESCRIBE-FIXOUT-E           
025700        END-IF                                                            
025800     END-IF                                                               
025900     PERFORM 210-LEE-RAWFIX THRU 210-LEE-RAWFIX-E.                        
026000 205-PROCESA-UN-RENGLON-E. EXIT.                                          
026100                                                                          
026200 210-LEE-RAWFIX SECTION.                                                  
026300     READ RAWFIX                                                          
026400          AT END SET FIN-RAWFIX TO TRUE                                   
026500     END-READ                                                             
026600     IF NOT FIN-RAWFIX                                                    
026700        ADD 1 TO WKS-REG-LEIDOS                                           
026800     END-IF.                                                              
026900 210-LEE-RAWFIX-E. EXIT.                                                  
027000                                                                          
027100******************************************************************        
027200*   T O K E N I Z A D O   Y   E L I M I N A C I O N   D E        *        
027300*   T O K E N S   D E   R E L L E N O   ( O T , B O X , E T C )  *        
027400******************************************************************        
027500 220-FILTRA-Y-TOKENIZA SECTION.                                           
027600     MOVE REG-RAWFIX TO WKS-FILA-TEXTO                                    
027700     MOVE SPACES     TO WKS-TOKENS-CRUDOS WKS-TOKENS-LIMPIO               
027800     MOVE ZERO       TO WKS-NUM-TOKENS-CRUDOS                             
027900     MOVE ZERO       TO WKS-NUM-TOKENS-LIMPIO                             
028000                                                                          
028100*-----> LOCALIZA LA LONGITUD EFECTIVA (ULTIMO CARACTER NO-ESPACIO)        
028200     MOVE 200 TO WKS-LONGITUD-FILA                                        
028300     PERFORM 222-RETROCEDE-FILA THRU 222-RETROCEDE-FILA-E                 
028400             UNTIL WKS-LONGITUD-FILA = 0                                  
028500                OR WKS-CARACTER (WKS-LONGITUD-FILA) NOT = SPACE           
028600                                                                          
028700*-----> TOKENIZA POSICIONALMENTE HASTA AGOTAR LA FILA                     
028800     MOVE 1 TO WKS-PUNTERO                                                
028900     PERFORM 224-EXTRAE-TOKEN-CRUDO THRU 224-EXTRAE-TOKEN-CRUDO-E         
029000             VARYING WKS-SUB FROM 1 BY 1                                  
029100             UNTIL WKS-SUB > 30 OR WKS-PUNTERO > WKS-LONGITUD-FILA        
029200                                                                          
029300*-----> COPIA LOS TOKENS QUE NO SON DE RELLENO A LA LISTA LIMPIA          
029400     PERFORM 226-DESCARTA-SI-RELLENO                                      
029500             THRU 226-DESCARTA-SI-RELLENO-E                               
029600             VARYING WKS-SUB FROM 1 BY 1                                  
029700             UNTIL WKS-SUB > WKS-NUM-TOKENS-CRUDOS.                       
029800 220-FILTRA-Y-TOKENIZA-E. EXIT.                                           
029900                                                                          
030000*-----> RETROCEDE UNA POSICION MIENTRAS LA FILA TRAIGA ESPACIO            
030100 222-RETROCEDE-FILA SECTION.                                              
030200     SUBTRACT 1 FROM WKS-LONGITUD-FILA.                                   
030300 222-RETROCEDE-FILA-E. EXIT.                                              
030400                                                                          
030500*-----> EXTRAE UN TOKEN CRUDO Y AVANZA EL PUNTERO                         
030600 224-EXTRAE-TOKEN-CRUDO SECTION.                                          
030700     UNSTRING WKS-FILA-TEXTO DELIMITED BY ALL SPACE                       
030800             INTO WKS-TOKEN-CRUDO (WKS-SUB)                               
030900             WITH POINTER WKS-PUNTERO                                     
031000     END-UNSTRING                                                         
031100     MOVE WKS-SUB TO WKS-NUM-TOKENS-CRUDOS.                               
031200 224-EXTRAE-TOKEN-CRUDO-E. EXIT.                                          
031300                                                                          
031400*-----> PASA UN TOKEN CRUDO A LA LISTA LIMPIA SI NO ES RELLENO            
031500 226-DESCARTA-SI-RELLENO SECTION.                                         
031600     SET WKS-RENGLON-VALIDO TO FALSE                                      
031700     MOVE WKS-TOKEN-CRUDO (WKS-SUB) TO WKS-TOKEN-CHK                      
031800     IF WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (1)                         
031900        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (2)                     
032000        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (3)                     
032100        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (4)                     
032200        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (5)                     
032300        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (6)                     
032400        AND WKS-TOKEN-CHK NOT = WKS-RELLENO-VALOR (7)                     
032500        ADD 1 TO WKS-NUM-TOKENS-LIMPIO                                    
032600        MOVE WKS-TOKEN-CRUDO (WKS-SUB)                                    
032700             TO WKS-TOKEN-LIMPIO (WKS-NUM-TOKENS-LIMPIO)                  
032800     END-IF.                                                              
032900 226-DESCARTA-SI-RELLENO-E. EXIT.                                         
033000                                                                          
033100******************************************************************        
033200*   C L A S I F I C A C I O N   P O R   C O N T E O   D E        *        
033300*   T O K E N S   ( T A B L A   D E L   M A N U A L   D E        *        
033400*   D I S E N O   D E L   S I S T E M A   D E   P A R T I D O S )*        
033500******************************************************************        
033600 230-CLASIFICA-POR-CONTEO SECTION.                                        
033700     SET RENGLON-VALIDO TO TRUE                                           
033800     EVALUATE WKS-NUM-TOKENS-LIMPIO                                       
033900        WHEN 12                                                           
034000           MOVE 6  TO WKS-IX-AWAY-INI                                     
034100           MOVE 7  TO WKS-IX-AWAY-FIN                                     
034200           MOVE 8  TO WKS-IX-AWAY-PTS                                     
034300           MOVE 9  TO WKS-IX-HOME-INI                                     
034400           MOVE 10 TO WKS-IX-HOME-FIN                                     
034500           MOVE 11 TO WKS-IX-HOME-PTS                                     
034600           MOVE 12 TO WKS-IX-ASISTENCIA                                   
034700                                                                          
034800        WHEN 14                                                           
034900           MOVE WKS-TOKEN-LIMPIO (8) TO WKS-TOKEN-CHK                     
035000           IF WKS-ES-LAST-WORDS                                           
035100              MOVE WKS-TOKEN-LIMPIO (12) TO WKS-TOKEN-CHK                 
035200              IF WKS-ES-LAST-WORDS                                        
035300                 MOVE 6  TO WKS-IX-AWAY-INI                               
035400                 MOVE 8  TO WKS-IX-AWAY-FIN                               
035500                 MOVE 9  TO WKS-IX-AWAY-PTS                               
035600                 MOVE 10 TO WKS-IX-HOME-INI                               
035700                 MOVE 12 TO WKS-IX-HOME-FIN                               
035800                 MOVE 13 TO WKS-IX-HOME-PTS                               
035900                 MOVE 14 TO WKS-IX-ASISTENCIA                             
036000              ELSE                                                        
036100                 MOVE 6  TO WKS-IX-AWAY-INI                               
036200                 MOVE 8  TO WKS-IX-AWAY-FIN                               
036300                 MOVE 9  TO WKS-IX-AWAY-PTS                               
036400                 MOVE 10 TO WKS-IX-HOME-INI                               
036500                 MOVE 11 TO WKS-IX-HOME-FIN                               
036600                 MOVE 12 TO WKS-IX-HOME-PTS                               
036700                 MOVE ZERO TO WKS-IX-ASISTENCIA                           
036800              END-IF                                                      
036900           ELSE                                                           
037000              SET RENGLON-VALIDO TO FALSE                                 
037100           END-IF                                                         
037200                                                                          
037300        WHEN 17                                                           
037400           MOVE 6  TO WKS-IX-AWAY-INI                                     
037500           MOVE 8  TO WKS-IX-AWAY-FIN                                     
037600           MOVE 9  TO WKS-IX-AWAY-PTS                                     
037700           MOVE 10 TO WKS-IX-HOME-INI                                     
037800           MOVE 12 TO WKS-IX-HOME-FIN                                     
037900           MOVE 13 TO WKS-IX-HOME-PTS                                     
038000           MOVE 14 TO WKS-IX-ASISTENCIA                                   
038100                                                                          
038200        WHEN 16                                                           
038300           MOVE WKS-TOKEN-LIMPIO (6) TO WKS-TOKEN-CHK                     
038400           IF WKS-ES-THREE-NAMES                                          
038500              MOVE 6  TO WKS-IX-AWAY-INI                                  
038600              MOVE 8  TO WKS-IX-AWAY-FIN                                  
038700              MOVE 9  TO WKS-IX-AWAY-PTS                                  
038800              MOVE WKS-TOKEN-LIMPIO (10) TO WKS-TOKEN-CHK                 
038900              IF WKS-ES-THREE-NAMES                                       
039000                 MOVE 10 TO WKS-IX-HOME-INI                               
039100                 MOVE 12 TO WKS-IX-HOME-FIN                               
039200                 MOVE 13 TO WKS-IX-HOME-PTS                               
039300                 MOVE 14 TO WKS-IX-ASISTENCIA                             
039400              ELSE                                                        
039500                 MOVE 10 TO WKS-IX-HOME-INI                               
039600                 MOVE 11 TO WKS-IX-HOME-FIN                               
039700                 MOVE 12 TO WKS-IX-HOME-PTS                               
039800                 MOVE 13 TO WKS-IX-ASISTENCIA                             
039900              END-IF                                                      
040000           ELSE                                                           
040100              MOVE 6  TO WKS-IX-AWAY-INI                                  
040200              MOVE 7  TO WKS-IX-AWAY-FIN                                  
040300              MOVE 8  TO WKS-IX-AWAY-PTS                                  
040400              MOVE 9  TO WKS-IX-HOME-INI                                  
040500              MOVE 11 TO WKS-IX-HOME-FIN                                  
040600              MOVE 12 TO WKS-IX-HOME-PTS                                  
040700              MOVE 13 TO WKS-IX-ASISTENCIA                                
040800           END-IF                                                         
040900                                                                          
041000        WHEN 15                                                           
041100           MOVE WKS-TOKEN-LIMPIO (6) TO WKS-TOKEN-CHK                     
041200           IF WKS-ES-THREE-NAMES                                          
041300              MOVE 6  TO WKS-IX-AWAY-INI                                  
041400              MOVE 8  TO WKS-IX-AWAY-FIN                                  
041500              MOVE 9  TO WKS-IX-AWAY-PTS                                  
041600              MOVE 10 TO WKS-IX-HOME-INI                                  
041700              MOVE 11 TO WKS-IX-HOME-FIN                                  
041800              MOVE 12 TO WKS-IX-HOME-PTS                                  
041900              MOVE 13 TO WKS-IX-ASISTENCIA                                
042000           ELSE                                                           
042100              MOVE 6  TO WKS-IX-AWAY-INI                                  
042200              MOVE 7  TO WKS-IX-AWAY-FIN                                  
042300              MOVE 8  TO WKS-IX-AWAY-PTS                                  
042400              MOVE WKS-TOKEN-LIMPIO (9) TO WKS-TOKEN-CHK                  
042500              IF WKS-ES-THREE-NAMES                                       
042600                 MOVE 9  TO WKS-IX-HOME-INI                               
042700                 MOVE 11 TO WKS-IX-HOME-FIN                               
042800                 MOVE 12 TO WKS-IX-HOME-PTS                               
042900                 MOVE 13 TO WKS-IX-ASISTENCIA                             
043000              ELSE                                                        
043100                 MOVE 9  TO WKS-IX-HOME-INI                               
043200                 MOVE 10 TO WKS-IX-HOME-FIN                               
043300                 MOVE 11 TO WKS-IX-HOME-PTS                               
043400                 MOVE 12 TO WKS-IX-ASISTENCIA                             
043500              END-IF                                                      
043600           END-IF                                                         
043700                                                                          
043800        WHEN OTHER                                                        
043900           SET RENGLON-VALIDO TO FALSE                                    
044000           IF WKS-SW-TRAZA                                                
044100              DISPLAY "EQP3C01 - RENGLON CON "                            
044200                       WKS-NUM-TOKENS-LIMPIO                              
044300                       " TOKENS, NO CLASIFICABLE" UPON CONSOLE            
044400           END-IF                                                         
044500     END-EVALUATE.                                                        
044600 230-CLASIFICA-POR-CONTEO-E. EXIT.                                        
044700                                                                          
044800******************************************************************        
044900*   A R M A D O   D E L   R E G I S T R O   D E   P A R T I D O  *        
045000******************************************************************        
045100 240-ARMA-REGISTRO SECTION.                                               
045200     MOVE SPACES TO EQF-REGISTRO-PARTIDO                                  
045300                                                                          
045400*-----> FECHA: TOKENS 2, 3 Y 4 (DIA-SEMANA, MES, DIA)                     
045500     MOVE 1 TO WKS-PTR-NOMBRE                                             
045600     STRING WKS-TOKEN-LIMPIO (2) DELIMITED BY SPACE                       
045700            " "                 DELIMITED BY SIZE                         
045800            WKS-TOKEN-LIMPIO (3) DELIMITED BY SPACE                       
045900            " "                 DELIMITED BY SIZE                         
046000            WKS-TOKEN-LIMPIO (4) DELIMITED BY SPACE                       
046100            INTO EQF-FECHA                                                
046200            WITH POINTER WKS-PTR-NOMBRE                                   
046300     END-STRING                                                           
046400                                                                          
046500*-----> HORA DE INICIO: TOKEN 5                                           
046600     MOVE WKS-TOKEN-LIMPIO (5) TO EQF-HORA-INICIO                         
046700                                                                          
046800*-----> NOMBRE DEL EQUIPO VISITANTE                                       
046900     MOVE 1 TO WKS-PTR-NOMBRE                                             
047000     PERFORM 242-ARMA-NOMBRE-VISITA THRU 242-ARMA-NOMBRE-VISITA-E         
047100             VARYING WKS-SUB FROM WKS-IX-AWAY-INI BY 1                    
047200             UNTIL WKS-SUB > WKS-IX-AWAY-FIN                              
047300*-----> EL PUNTAJE SE MUEVE POR SU LONGITUD REAL (235), NO POR EL*        
047400*-----> ANCHO DEL TOKEN, PUES EL RELLENO DESALINEARIA EL MOVE    *        
047500     MOVE WKS-IX-AWAY-PTS TO WKS-SUB                                      
047600     PERFORM 235-LONGITUD-TOKEN THRU 235-LONGITUD-TOKEN-E                 
047700     MOVE WKS-TOKEN-LIMPIO (WKS-IX-AWAY-PTS) (1:WKS-LON-TOKEN)            
047800          TO EQF-PUNTOS-VISITA                                            
047900                                                                          
048000*-----> NOMBRE DEL EQUIPO LOCAL                                           
048100     MOVE 1 TO WKS-PTR-NOMBRE                                             
048200     PERFORM 243-ARMA-NOMBRE-LOCAL THRU 243-ARMA-NOMBRE-LOCAL-E           
048300             VARYING WKS-SUB FROM WKS-IX-HOME-INI BY 1                    
048400             UNTIL WKS-SUB > WKS-IX-HOME-FIN                              
048500     MOVE WKS-IX-HOME-PTS TO WKS-SUB                                      
048600     PERFORM 235-LONGITUD-TOKEN THRU 235-LONGITUD-TOKEN-E                 
048700     MOVE WKS-TOKEN-LIMPIO (WKS-IX-HOME-PTS) (1:WKS-LON-TOKEN)            
048800          TO EQF-PUNTOS-LOCAL                                             
048900                                                                          
049000*-----> ASISTENCIA (0 CUANDO NO VIENE EN EL RENGLON)                      
049100     IF WKS-IX-ASISTENCIA = ZERO                                          
049200        MOVE ZERO TO EQF-ASISTENCIA                                       
049300     ELSE                                                                 
049400        MOVE WKS-TOKEN-LIMPIO (WKS-IX-ASISTENCIA)                         
049500             TO WKS-ASISTENCIA-TEXTO                                      
049600        PERFORM 245-LIMPIA-ASISTENCIA THRU 245-LIMPIA-ASISTENCIA-E        
049700        MOVE WKS-ASISTENCIA-LIMPIA TO EQF-ASISTENCIA                      
049800     END-IF.                                                              
049900 240-ARMA-REGISTRO-E. EXIT.                                               
050000                                                                          
050100*-----> ARMA UNA PALABRA DEL NOMBRE DEL EQUIPO VISITANTE                  
050200 242-ARMA-NOMBRE-VISITA SECTION.                                          
050300     IF WKS-SUB NOT = WKS-IX-AWAY-INI                                     
050400        STRING " " DELIMITED BY SIZE                                      
050500               INTO EQF-EQUIPO-VISITA WITH POINTER WKS-PTR-NOMBRE         
050600        END-STRING                                                        
050700     END-IF                                                               
050800     STRING WKS-TOKEN-LIMPIO (WKS-SUB) DELIMITED BY SPACE                 
050900            INTO EQF-EQUIPO-VISITA WITH POINTER WKS-PTR-NOMBRE            
051000     END-STRING.                                                          
051100 242-ARMA-NOMBRE-VISITA-E. EXIT.                                          
051200                                                                          
051300*-----> ARMA UNA PALABRA DEL NOMBRE DEL EQUIPO LOCAL                      
051400 243-ARMA-NOMBRE-LOCAL SECTION.                                           
051500     IF WKS-SUB NOT = WKS-IX-HOME-INI                                     
051600        STRING " " DELIMITED BY SIZE                                      
051700               INTO EQF-EQUIPO-LOCAL WITH POINTER WKS-PTR-NOMBRE          
051800        END-STRING                                                        
051900     END-IF                                                               
052000     STRING WKS-TOKEN-LIMPIO (WKS-SUB) DELIMITED BY SPACE                 
052100            INTO EQF-EQUIPO-LOCAL WITH POINTER WKS-PTR-NOMBRE             
052200     END-STRING.                                                          
052300 243-ARMA-NOMBRE-LOCAL-E. EXIT.                                           
052400                                                                          
052500******************************************************************        
052600*   L O N G I T U D   R E A L   D E L   T O K E N                *        
052700*   CUENTA HACIA ATRAS DESDE LA POSICION 12 HASTA ENCONTRAR UN   *        
052800*   CARACTER QUE NO SEA ESPACIO. EL MOVE NUMERICO POSTERIOR      *        
052900*   DEBE USAR ESTA LONGITUD Y NO EL ANCHO DEL TOKEN, PUES UN     *        
053000*   MOVE ALFANUMERICO-A-NUMERICO ALINEA POR EL PUNTO DECIMAL     *        
053100*   IMPLICITO AL FINAL DEL CAMPO DECLARADO, NO POR EL DATO.      *        
053200******************************************************************        
053300 235-LONGITUD-TOKEN SECTION.                                              
053400     MOVE 12 TO WKS-LON-TOKEN                                             
053500     PERFORM 236-RETROCEDE-TOKEN THRU 236-RETROCEDE-TOKEN-E               
053600             UNTIL WKS-LON-TOKEN = 0                                      
053700                OR WKS-TOKEN-LIMPIO (WKS-SUB) (WKS-LON-TOKEN:1)           
053800                   NOT = SPACE                                            
053900     IF WKS-LON-TOKEN = 0                                                 
054000        MOVE 1 TO WKS-LON-TOKEN                                           
054100     END-IF.                                                              
054200 235-LONGITUD-TOKEN-E. EXIT.                                              
054300                                                                          
054400*-----> RETROCEDE UNA POSICION EN EL TOKEN MIENTRAS SEA ESPACIO           
054500 236-RETROCEDE-TOKEN SECTION.                                             
054600     SUBTRACT 1 FROM WKS-LON-TOKEN.                                       
054700 236-RETROCEDE-TOKEN-E. EXIT.                                             
054800                                                                          
054900******************************************************************        
055000*   Q U I T A   C O M A S   D E   M I L L A R E S   D E   L A    *        
055100*   A S I S T E N C I A   A N T E S   D E   G R A B A R L A      *        
055200******************************************************************        
055300 245-LIMPIA-ASISTENCIA SECTION.                                           
055400     MOVE ZERO TO WKS-ASISTENCIA-LIMPIA                                   
055500     INSPECT WKS-ASISTENCIA-TEXTO REPLACING ALL "," BY SPACE              
055600     MOVE ZERO TO WKS-PUNTERO                                             
055700     PERFORM 246-ACUMULA-DIGITO THRU 246-ACUMULA-DIGITO-E                 
055800             VARYING WKS-SUB FROM 1 BY 1 UNTIL WKS-SUB > 12.              
055900 245-LIMPIA-ASISTENCIA-E. EXIT.                                           
056000                                                                          
056100*-----> ACUMULA UN DIGITO DE LA ASISTENCIA, SI LO ES                      
056200 246-ACUMULA-DIGITO SECTION.                                              
056300     IF WKS-ASISTENCIA-TEXTO (WKS-SUB:1) IS DIGITOS                       
056400        MOVE WKS-ASISTENCIA-TEXTO (WKS-SUB:1) TO WKS-DIGITO-ASIS          
056500        COMPUTE WKS-ASISTENCIA-LIMPIA =                                   
056600                WKS-ASISTENCIA-LIMPIA * 10 + WKS-DIGITO-ASIS              
056700     END-IF.                                                              
056800 246-ACUMULA-DIGITO-E. EXIT.                                              
056900                                                                          
057000 250-ESCRIBE-FIXOUT SECTION.                                              
057100     WRITE EQF-REGISTRO-PARTIDO                                           
057200     IF FS-FIXOUT NOT = 0                                                 
057300        DISPLAY "EQP3C01 - ERROR AL ESCRIBIR FIXOUT: " FS-FIXOUT          
057400                UPON CONSOLE                                              
057500     ELSE                                                                 
057600        ADD 1 TO WKS-REG-ESCRITOS                                         
057700     END-IF.                                                              
057800 250-ESCRIBE-FIXOUT-E. EXIT.                                              
057900                                                                          
058000 900-ESTADISTICAS SECTION.                                                
058100     DISPLAY "****************************" UPON CONSOLE                  
058200     DISPLAY "EQP3C01 - CORRIDA " WKS-DIA-SIS "/" WKS-MES-SIS             
058300              "/" WKS-ANIO-SIS UPON CONSOLE                               
058400     DISPLAY "  RENGLONES LEIDOS  RAWFIX  : "                             
058500             WKS-REG-LEIDOS    UPON CONSOLE                               
058600     DISPLAY "  REGISTROS ESCRITOS FIXOUT  : "                            
058700             WKS-REG-ESCRITOS  UPON CONSOLE                               
058800     DISPLAY "****************************" UPON CONSOLE.                 
058900 900-ESTADISTICAS-E. EXIT.                                                
059000                                                                          
059100 800-CIERRA-ARCHIVOS SECTION.                                             
059200     CLOSE RAWFIX FIXOUT.                                                 
059300 800-CIERRA-ARCHIVOS-E. EXIT.                                             
