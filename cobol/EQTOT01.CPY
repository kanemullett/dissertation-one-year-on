000100******************************************************************        
000200*              C O P Y   E Q T O T 0 1                          *         
000300*   APLICACION  : ESTADISTICAS DE EQUIPOS - LIGA                *         
000400*   DESCRIPCION : LAYOUT DEL REGISTRO DE TOTALES DE TEMPORADA   *         
000500*                 (UN REGISTRO POR EQUIPO O POR RIVAL), ORIGEN *          
000600*                 DEL PROGRAMA EQP1C01 Y CONSUMIDO POR EQP2C01 *          
000700*   PROGRAMADOR : E. RAMIREZ (PEDR)           FECHA 14/03/2024 *          
000800******************************************************************        
000900*    2024-03-14 PEDR TCK-55010 VERSION INICIAL DEL COPY         *         
001000*    2024-05-02 PEDR TCK-55041 SE AGREGA TEAM-ABBREV/SEASON-YR  *         
001100******************************************************************        
001200 01  EQT-REGISTRO-TOTALES.                                                
001300*--------------------------------------------------------------*          
001400*        C O N T E X T O   D E   L L A V E                    *           
001500*--------------------------------------------------------------*          
001600     02  EQT-TEAM-ABBREV           PIC X(03).                             
001700     02  EQT-SEASON-YEAR           PIC X(04).                             
001800*--------------------------------------------------------------*          
001900*        T I R O S   D E   C A M P O                           *          
002000*--------------------------------------------------------------*          
002100     02  EQT-GAMES                 PIC 9(03).                             
002200     02  EQT-MINUTES               PIC 9(05).                             
002300     02  EQT-FG-MADE                PIC 9(05).                            
002400     02  EQT-FG-ATT                 PIC 9(05).                            
002500     02  EQT-FG-PCT                 PIC 9V9(03).                          
002600     02  EQT-P3-MADE                PIC 9(05).                            
002700     02  EQT-P3-ATT                 PIC 9(05).                            
002800     02  EQT-P3-PCT                 PIC 9V9(03).                          
002900     02  EQT-P2-MADE                PIC 9(05).                            
003000     02  EQT-P2-ATT                 PIC 9(05).                            
003100     02  EQT-P2-PCT                 PIC 9V9(03).                          
003200     02  EQT-FT-MADE                PIC 9(05).                            
003300     02  EQT-FT-ATT                 PIC 9(05).                            
003400     02  EQT-FT-PCT                 PIC 9V9(03).                          
003500*--------------------------------------------------------------*          
003600*        R E B O T E S   Y   J U E G O                         *          
003700*--------------------------------------------------------------*          
003800     02  EQT-OREB                   PIC 9(05).                            
003900     02  EQT-DREB                   PIC 9(05).                            
004000     02  EQT-TREB                   PIC 9(05).                            
004100     02  EQT-ASSISTS                PIC 9(05).                            
004200     02  EQT-STEALS                 PIC 9(05).                            
004300     02  EQT-BLOCKS                 PIC 9(05).                            
004400     02  EQT-TURNOVERS              PIC 9(05).                            
004500     02  EQT-FOULS                  PIC 9(05).                            
004600     02  EQT-POINTS                 PIC 9(05).                            
004700*--------------------------------------------------------------*          
004800*        R E L L E N O   D E L   R E G I S T R O               *          
004900*--------------------------------------------------------------*          
005000     02  FILLER                     PIC X(14).                            
